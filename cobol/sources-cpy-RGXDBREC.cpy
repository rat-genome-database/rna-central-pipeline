000100*****************************************************************
000200* RGXDBREC.CPYBK                                                *
000300* FLAT FIELD VIEW OF RGXSTOFLR, FILE RGXSTOFL OF LIBRARY RGDLIB.*
000400* HEADERLESS - THE CALLING PROGRAM SUPPLIES THE 01.             *
000500*
000600* THE PERSISTED EXTERNAL-DATABASE-ID ("XDB") ROW.  ONE ROW PER
000700* ACCESSION THIS PIPELINE HAS EVER RECORDED FOR AN RGD GENE.
000800* KEYED ON RGXSTO-ID-KEY (SURROGATE); RGXRECON ALSO WALKS THE
000900* FILE SEQUENTIALLY TO BUILD THE "EXISTING" TABLE FOR A SPECIES.
001000*****************************************************************
001100* HISTORY OF MODIFICATION:
001200*****************************************************************
001300* TAG    DATE       DEV    DESCRIPTION
001400*------- ---------- ------ ------------------------------------
001500* RGX0E3  02/04/2026 WNMDEV - RGX-142
001600*   - ADD RGXSTO-ROW-STATUS (CARRIED FOR SYMMETRY WITH OTHER XDB
001700*     TABLES IN RGDLIB; THIS SUITE ALWAYS PHYSICALLY DELETES A
001800*     ROW RATHER THAN MARKING IT, SO THE SUITE ITSELF NEVER
001900*     SETS THIS TO "D")
002000*---------------------------------------------------------------*
002100* RGX0E2  20/02/2026 WNMDEV - RGX-131
002200*   - SPLIT CREATION-DATE / MODIFICATION-DATE OUT INTO
002300*     CC/YY/MM/DD VIEWS TO MATCH THE REST OF RGDLIB
002400*---------------------------------------------------------------*
002500* RGX0E1  09/02/2026 WNMDEV - RGX-101
002600*   - REWRITTEN UNDER PROJECT RGX-101 AS RGXDBREC, THE STORED
002700*     ROW LAYOUT FOR THE REFSEQ/RGD XDB RECONCILIATION SUITE,
002800*     RETIRING THE OLD VENDOR-CATALOG COLUMN LIST.
002900*---------------------------------------------------------------*
003000* CR9151  P OYELARAN 11/06/2004
003100*   - RECOMPILED UNDER OS/400 V5R2; NO LAYOUT CHANGE.
003200*---------------------------------------------------------------*
003300* Y2K-021 H GEBHART 09/11/1998
003400*   - YEAR 2000 READINESS REVIEW.  CREATION-DATE/MODIFICATION-
003500*     DATE WIDENED TO CCYYMMDD; PRIOR YYMMDD FORMAT RETIRED.
003600*---------------------------------------------------------------*
003700* CR6609  H GEBHART 23/07/1993
003800*   - RECOMPILED UNDER THE SHOP'S NEW OS/400 LIBRARY STANDARDS;
003900*     NO LAYOUT CHANGE.
004000*---------------------------------------------------------------*
004100* PR4126  RTE       02/11/1989
004200*   - INITIAL VERSION.  GENERIC FLAT VIEW OF A "STORED EXTERNAL-
004300*     DATABASE CROSS-REFERENCE ROW" - THE SAME IDENTITY-GROUP /
004400*     CREATION-DATE / MODIFICATION-DATE SHAPE USED BY SEVERAL
004500*     RGDLIB CROSS-REFERENCE PIPELINES.  FIRST USER WAS THE
004600*     VENDOR-CATALOG LOAD.
004700*---------------------------------------------------------------*
004800     05  RGXSTO-ID-KEY             PIC 9(09).
004900*                        SURROGATE KEY OF THE STORED ROW
005000*                        (ZERO/UNSET FOR A ROW NOT YET WRITTEN)
005100
005200     05  RGXSTO-IDENTITY-GRP.
005300*                        THE FOUR FIELDS THAT TOGETHER MAKE UP
005400*                        "RECORD IDENTITY" FOR INSERT/DELETE/
005500*                        MATCH SET COMPARISONS (SEE RGXRECON)
005600         10  RGXSTO-RGD-ID         PIC 9(09).
005700*                        RGD INTERNAL IDENTIFIER OF THE OWNING GENE
005800         10  RGXSTO-XDB-KEY        PIC 9(04).
005900*                        EXTERNAL DATABASE KEY (THIS PIPELINE: 56)
006000         10  RGXSTO-ACC-ID         PIC X(40).
006100*                        EXTERNAL ACCESSION ID (HERE: GENE SYMBOL)
006200         10  RGXSTO-SRC-PIPELINE   PIC X(20).
006300*                        NAME OF THE PIPELINE OWNING THIS ROW
006400
006500     05  RGXSTO-IDENTITY-KEY-ALT REDEFINES RGXSTO-IDENTITY-GRP
006600                                  PIC X(73).
006700*                        FLAT ALPHANUMERIC VIEW OF THE IDENTITY
006800*                        GROUP, USED FOR A SINGLE-MOVE IDENTITY
006900*                        COMPARE IN RGXRECON'S SET-RECONCILE STEP
007000
007100     05  RGXSTO-CREATION-DATE      PIC 9(08).
007200*                        DATE ROW WAS FIRST CREATED, CCYYMMDD
007300     05  RGXSTO-CREATION-DATE-BRKN REDEFINES RGXSTO-CREATION-DATE.
007400         10  RGXSTO-CREATE-CC      PIC 9(02).
007500         10  RGXSTO-CREATE-YY      PIC 9(02).
007600         10  RGXSTO-CREATE-MM      PIC 9(02).
007700         10  RGXSTO-CREATE-DD      PIC 9(02).
007800
007900     05  RGXSTO-MODIFICATION-DATE  PIC 9(08).
008000*                        DATE ROW WAS LAST CONFIRMED/TOUCHED
008100     05  RGXSTO-MODIFICATN-DT-BRKN REDEFINES RGXSTO-MODIFICATION-DATE.
008200         10  RGXSTO-MODIFY-CC      PIC 9(02).
008300         10  RGXSTO-MODIFY-YY      PIC 9(02).
008400         10  RGXSTO-MODIFY-MM      PIC 9(02).
008500         10  RGXSTO-MODIFY-DD      PIC 9(02).
008600
008700     05  RGXSTO-ROW-STATUS         PIC X(01) VALUE "A".
008800         88  RGXSTO-ROW-ACTIVE               VALUE "A".
008900         88  RGXSTO-ROW-DELETED              VALUE "D".
009000
009100     05  FILLER                    PIC X(20).
