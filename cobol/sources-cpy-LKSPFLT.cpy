000100* LKSPFLT.CPYBK - LINKAGE RECORD FOR CALL "RGXSPFLT"
000200* CALLER PASSES THE TAXON ID FOR THE SPECIES CURRENTLY BEING
000300* RUN; RGXSPFLT RETURNS HOW MANY MAPPING-FILE LINES MATCHED IT.
000400*---------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:
000600*---------------------------------------------------------------*
000700* PR3391  RTE       02/04/1988 - INITIAL VERSION.  GENERIC
000800*                    LINE-SCANNER/COUNTER SHELL LINKAGE - FIRST
000900*                    USER WAS THE VENDOR-CATALOG LOAD.
001000*---------------------------------------------------------------*
001100* CR6603  H GEBHART 23/07/1993 - RECOMPILED UNDER THE SHOP'S
001200*                    NEW OS/400 LIBRARY STANDARDS; NO LAYOUT
001300*                    CHANGE.
001400*---------------------------------------------------------------*
001500* Y2K-015 H GEBHART 09/11/1998 - YEAR 2000 READINESS REVIEW. NO
001600*                    DATE FIELDS ARE CARRIED ON THIS LINKAGE
001700*                    RECORD.
001800*---------------------------------------------------------------*
001900* CR0332  P OYELARAN 28/02/2011 - PARSED-ROW WORK AREA COPYBOOK
002000*                    STANDARDIZED TO THE SHOP'S CURRENT NAMING
002100*                    CONVENTION DURING THE LIBRARY CONSOLIDATION
002200*                    PROJECT.
002300*---------------------------------------------------------------*
002400* RGX0F1  WNMDEV    09/02/2026 - RGX-101
002500*                    - REWRITTEN UNDER PROJECT RGX-101 FOR THE
002600*                      REFSEQ/RGD MAPPING FILE LAYOUT, RETIRING
002700*                      THE OLD VENDOR-CATALOG COLUMN LIST.
002800*---------------------------------------------------------------*
002900 01  WK-C-SPFLT-RECORD.
003000     05  WK-C-SPFLT-INPUT.
003100         10  WK-N-SPFLT-TAXON-ID       PIC 9(09).
003200     05  WK-C-SPFLT-OUTPUT.
003300         10  WK-N-SPFLT-LINE-COUNT     PIC 9(09) COMP.
003400         10  WK-C-SPFLT-ERROR-CD       PIC X(07) VALUE SPACES.
003500     05  FILLER                        PIC X(10) VALUE SPACES.
