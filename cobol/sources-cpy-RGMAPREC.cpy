000100* RGMAPREC.CPYBK
000200* PARSED-COLUMN VIEW OF AN RGXMAPFL LINE.  HEADERLESS - THE
000300* CALLING PROGRAM SUPPLIES THE 01.
000400*
000500* THE REFSEQ MAPPING FILE COMES DOWN FROM RNACENTRAL AS PLAIN
000600* TAB-SEPARATED TEXT, ONE ROW PER RNACENTRAL/EXTERNAL-DB PAIR,
000700* AND IS STAGED INTO RGXMAPFL AS A LINE-SEQUENTIAL FILE BEFORE
000800* THIS SUITE RUNS.  RGXSPFLT UNSTRINGS EACH RAW LINE, DELIMITED
000900* BY A TAB, INTO THE COLUMNS BELOW.
001000*---------------------------------------------------------------*
001100* HISTORY OF MODIFICATION:
001200*---------------------------------------------------------------*
001300* PR3391A RTE       02/04/1988 - INITIAL VERSION.  GENERIC
001400*   PARSED-COLUMN VIEW OF A TAB-DELIMITED VENDOR EXTRACT LINE -
001500*   COMPANION LAYOUT TO THE PR3391 LINE-SCANNER SHELL.  FIRST
001600*   USER WAS THE VENDOR-CATALOG LOAD.
001700*---------------------------------------------------------------*
001800* CR6603A H GEBHART 23/07/1993 - RECOMPILED UNDER THE SHOP'S NEW
001900*   OS/400 LIBRARY STANDARDS; NO LAYOUT CHANGE.
002000*---------------------------------------------------------------*
002100* Y2K-015A H GEBHART 09/11/1998 - YEAR 2000 READINESS REVIEW. NO
002200*   DATE FIELDS ARE CARRIED ON THIS PARSED VIEW.
002300*---------------------------------------------------------------*
002400* CR0332A P OYELARAN 28/02/2011 - COPYBOOK STANDARDIZED TO THE
002500*   SHOP'S CURRENT NAMING CONVENTION DURING THE LIBRARY
002600*   CONSOLIDATION PROJECT.
002700*---------------------------------------------------------------*
002800* RGX0C1 WNMDEV 09/02/2026 - RGX-101
002900*   - REWRITTEN UNDER PROJECT RGX-101 AS RGMAPREC, THE PARSED
003000*     REFSEQ MAPPING FILE COLUMN LAYOUT, RETIRING THE OLD
003100*     VENDOR-CATALOG COLUMN LIST.
003200*---------------------------------------------------------------*
003300     05  WK-C-RGMAP-RNACENTRAL-ID PIC X(20).
003400*                        RNACENTRAL PRIMARY ID, E.G. URS0000008E6C
003500     05  WK-C-RGMAP-XDB-TAG       PIC X(10).
003600*                        EXTERNAL DATABASE TAG (EXPECTED "REFSEQ")
003700     05  WK-C-RGMAP-ACCESSION-ID  PIC X(20).
003800*                        EXTERNAL ACCESSION ID, E.G. NR_113675
003900     05  WK-C-RGMAP-TAXON-ID-X    PIC X(09).
004000*                        TAXON ID COLUMN, AS SCANNED (ALPHANUMERIC)
004100     05  WK-N-RGMAP-TAXON-ID REDEFINES WK-C-RGMAP-TAXON-ID-X
004200                                  PIC 9(09).
004300*                        TAXON ID, NUMERIC VIEW FOR THE COMPARE
004400     05  WK-C-RGMAP-RNA-TYPE      PIC X(20).
004500*                        INSDC RNA TYPE, E.G. RRNA, LNCRNA
004600     05  WK-C-RGMAP-GENE-SYMBOL   PIC X(40).
004700*                        GENE SYMBOL, MAY BE SPACES
004800     05  FILLER                   PIC X(15).
