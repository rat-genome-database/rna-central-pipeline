000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RGXTCHXD.
000500 AUTHOR.         J M SANDOVAL.
000600 INSTALLATION.   RGD - BIOINFORMATICS BATCH.
000700 DATE-WRITTEN.   03 OCTOBER 1990.
000800 DATE-COMPILED.
000900 SECURITY.       RGDLIB - PRODUCTION - RESTRICTED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO REFRESH THE
001200*               MODIFICATION-DATE ON RGXSTOFL FOR EVERY ROW THAT
001300*               STILL MATCHES INCOMING RGD DATA - I.E. THE
001400*               "MATCHING" SET FROM RGXRECON'S SET-RECONCILE
001500*               STEP.  ONLY MODIFICATION-DATE IS TOUCHED;
001600*               CREATION-DATE AND THE IDENTITY FIELDS ARE LEFT
001700*               EXACTLY AS THEY ARE.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200*PR4804  JMS    03/10/1990  - INITIAL VERSION.  GENERIC "REFRESH
002300*                              MODIFICATION-DATE FOR A SURROGATE-
002400*                              KEY TABLE" DAO SHELL - FIRST USER
002500*                              WAS THE VENDOR-CATALOG LOAD.
002600*----------------------------------------------------------------*
002700*CR6607  H GEBHART 23/07/1993 - RECOMPILED UNDER THE SHOP'S NEW
002800*                              OS/400 LIBRARY STANDARDS; NO LOGIC
002900*                              CHANGE.
003000*----------------------------------------------------------------*
003100*Y2K-019 H GEBHART 09/11/1998 - YEAR 2000 READINESS REVIEW.
003200*                              MODIFICATION-DATE STAMP WIDENED TO
003300*                              CCYYMMDD; PRIOR YYMMDD FORMAT
003400*                              RETIRED.
003500*----------------------------------------------------------------*
003600*CR9149  P OYELARAN 11/06/2004 - RECOMPILED UNDER OS/400 V5R2;
003700*                              NO LOGIC CHANGE.
003800*----------------------------------------------------------------*
003900*RGX0K1  WNMDEV 10/02/2026 - RGX-101
004000*                                 - REWRITTEN UNDER PROJECT RGX-101
004100*                                   FOR THE REFSEQ/RGD XDB-ID-RECORD
004200*                                   LAYOUT, RETIRING THE OLD
004300*                                   VENDOR-CATALOG COLUMN LIST.
004400*---------------------------------------------------------------*
004500 EJECT
004600**********************
004700 ENVIRONMENT DIVISION.
004800**********************
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-AS400.
005100 OBJECT-COMPUTER.  IBM-AS400.
005200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT RGXSTOFL ASSIGN TO DATABASE-RGXSTOFL
005700            ORGANIZATION      IS INDEXED
005800            ACCESS MODE       IS DYNAMIC
005900            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
006000            ALTERNATE RECORD KEY IS RGXSTO-IDENTITY-KEY-ALT
006100            FILE STATUS       IS WK-C-FILE-STATUS.
006200
006300***************
006400 DATA DIVISION.
006500***************
006600 FILE SECTION.
006700**************
006800 FD  RGXSTOFL
006900     LABEL RECORDS ARE OMITTED
007000     DATA RECORD IS RGXSTOFL-REC.
007100 01  RGXSTOFL-REC.
007200     COPY DDS-ALL-FORMATS OF RGXSTOFL.
007300 01  RGXSTOFL-REC-1.
007400     COPY RGXDBREC.
007500
007600*************************
007700 WORKING-STORAGE SECTION.
007800*************************
007900 77  WS-N-UPDATED-COUNT          PIC 9(05) COMP.
008000 01  FILLER                  PIC X(24)  VALUE
008100     "** PROGRAM RGXTCHXD **".
008200
008300* ------------------ PROGRAM WORKING STORAGE -------------------*
008400 01  WK-C-COMMON.
008500     COPY RGXCMWS.
008600
008700 01  WS-DATE-YYMD.
008800     05  WS-DATE-CEN              PIC X(02) VALUE "20".
008900     05  WS-DATE-YMD              PIC X(06).
009000
009100 01  WS-TODAY-WORK.
009200     05  WS-TODAY-CCYYMMDD        PIC 9(08).
009300     05  WS-TODAY-BROKEN REDEFINES WS-TODAY-CCYYMMDD.
009400         10  WS-TODAY-CCYY        PIC 9(04).
009500         10  WS-TODAY-MM          PIC 9(02).
009600         10  WS-TODAY-DD          PIC 9(02).
009700     05  FILLER                   PIC X(08).
009800
009900 EJECT
010000 LINKAGE SECTION.
010100*****************
010200 COPY LKTCHXD.
010300 EJECT
010400********************************************
010500 PROCEDURE DIVISION USING WK-C-TCHXD-RECORD.
010600********************************************
010700 MAIN-MODULE.
010800     MOVE    ZERO                TO    WK-N-TCHXD-UPDATED-CNT.
010900     IF      WK-N-TCHXD-ROW-COUNT = ZERO
011000             GOBACK.
011100
011200     PERFORM A000-PROCESS-CALLED-ROUTINE
011300        THRU A099-PROCESS-CALLED-ROUTINE-EX.
011400     PERFORM Z000-END-PROGRAM-ROUTINE
011500        THRU Z099-END-PROGRAM-ROUTINE-EX.
011600     GOBACK.
011700
011800 EJECT
011900*---------------------------------------------------------------*
012000 A000-PROCESS-CALLED-ROUTINE.
012100*---------------------------------------------------------------*
012200     ACCEPT  WS-DATE-YMD          FROM DATE.
012300     MOVE    WS-DATE-YYMD         TO WS-TODAY-CCYYMMDD.
012400     MOVE    ZERO                 TO WS-N-UPDATED-COUNT.
012500
012600     OPEN    I-O RGXSTOFL.
012700     IF      NOT WK-C-SUCCESSFUL
012800             DISPLAY "RGXTCHXD - OPEN FILE ERROR - RGXSTOFL"
012900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013000             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
013100
013200     PERFORM B000-TOUCH-ONE-ROW
013300        THRU B099-TOUCH-ONE-ROW-EX
013400        VARYING WK-X-TCHXD-IDX FROM 1 BY 1
013500        UNTIL WK-X-TCHXD-IDX > WK-N-TCHXD-ROW-COUNT.
013600
013700     MOVE    WS-N-UPDATED-COUNT   TO WK-N-TCHXD-UPDATED-CNT.
013800
013900*---------------------------------------------------------------*
014000 A099-PROCESS-CALLED-ROUTINE-EX.
014100*---------------------------------------------------------------*
014200     EXIT.
014300
014400*---------------------------------------------------------------*
014500 B000-TOUCH-ONE-ROW.
014600*---------------------------------------------------------------*
014700     MOVE    WK-N-TCHXD-KEY-TABLE (WK-X-TCHXD-IDX)
014800                                  TO RGXSTO-ID-KEY.
014900     READ    RGXSTOFL KEY IS EXTERNALLY-DESCRIBED-KEY
015000        INVALID KEY
015100           DISPLAY "RGXTCHXD - KEY NOT FOUND - RGXSTOFL"
015200           DISPLAY "ID-KEY IS " RGXSTO-ID-KEY
015300           GO TO B099-TOUCH-ONE-ROW-EX
015400        NOT INVALID KEY
015500           CONTINUE
015600     END-READ.
015700
015800     MOVE    WS-TODAY-CCYYMMDD    TO RGXSTO-MODIFICATION-DATE.
015900
016000     REWRITE RGXSTOFL-REC.
016100     IF      WK-C-SUCCESSFUL
016200             ADD 1                TO WS-N-UPDATED-COUNT
016300     ELSE
016400             DISPLAY "RGXTCHXD - REWRITE FILE ERROR - RGXSTOFL"
016500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016600     END-IF.
016700
016800*---------------------------------------------------------------*
016900 B099-TOUCH-ONE-ROW-EX.
017000*---------------------------------------------------------------*
017100     EXIT.
017200
017300*---------------------------------------------------------------*
017400*                   PROGRAM SUBROUTINE                         *
017500*---------------------------------------------------------------*
017600 Z000-END-PROGRAM-ROUTINE.
017700     CLOSE   RGXSTOFL.
017800     IF      NOT WK-C-SUCCESSFUL
017900             DISPLAY "RGXTCHXD - CLOSE FILE ERROR - RGXSTOFL"
018000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
018100
018200 Z099-END-PROGRAM-ROUTINE-EX.
018300     EXIT.
018400
018500******************************************************************
018600*************** END OF PROGRAM SOURCE - RGXTCHXD ***************
018700******************************************************************
