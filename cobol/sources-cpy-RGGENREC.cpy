000100* RGGENREC.CPYBK
000200* FLAT FIELD VIEW OF RGXGENFLR, FILE RGXGENFL OF LIBRARY RGDLIB.
000300* HEADERLESS - THE CALLING PROGRAM SUPPLIES THE 01.
000400*
000500* ONE ROW PER ACTIVE GENE FOR THE SPECIES CURRENTLY BEING RUN.
000600* BUILT UPSTREAM FROM THE RGD GENE TABLE; RGXINCID READS THIS
000700* FILE SEQUENTIALLY, ONE PASS PER SPECIES, TO BUILD THE
000800* INCOMING XDB-ID-RECORD TABLE.
000900*---------------------------------------------------------------*
001000* HISTORY OF MODIFICATION:
001100*---------------------------------------------------------------*
001200* PR4125  RTE       02/11/1989 - INITIAL VERSION.  GENERIC FLAT
001300*   VIEW OF A VENDOR CATALOG EXTRACT ROW - ONE ROW PER CATALOG
001400*   LINE ITEM.  FIRST USER WAS THE VENDOR-CATALOG CROSS-
001500*   REFERENCE LOAD.
001600*---------------------------------------------------------------*
001700* CR6610  H GEBHART 23/07/1993 - RECOMPILED UNDER THE SHOP'S NEW
001800*   OS/400 LIBRARY STANDARDS; NO LAYOUT CHANGE.
001900*---------------------------------------------------------------*
002000* Y2K-022 H GEBHART 09/11/1998 - YEAR 2000 READINESS REVIEW.
002100*   RGXGEN-LAST-MODIFIED-DATE WIDENED TO CCYYMMDD; PRIOR YYMMDD
002200*   FORMAT RETIRED.
002300*---------------------------------------------------------------*
002400* CR9152  P OYELARAN 11/06/2004 - RECOMPILED UNDER OS/400 V5R2;
002500*   NO LAYOUT CHANGE.
002600*---------------------------------------------------------------*
002700* RGX0D1 WNMDEV 09/02/2026 - RGX-101
002800*   - REWRITTEN UNDER PROJECT RGX-101 AS THE RGD GENE-TABLE
002900*     EXTRACT LAYOUT, RETIRING THE OLD VENDOR-CATALOG COLUMN
003000*     LIST.  RGXGENFL IS BUILT UPSTREAM FROM THE FULL RGD GENE
003100*     TABLE, WHICH CARRIES MANY MORE COLUMNS THAN THIS SUITE
003200*     NEEDS - THE FULL DDS FIELD LIST IS RETAINED BELOW SO THE
003300*     LAYOUT STAYS IN STEP WITH RGXGENFLR IF THE UPSTREAM
003400*     EXTRACT JOB CHANGES; ONLY RGXGEN-RGD-ID AND RGXGEN-GENE-
003500*     SYMBOL ARE READ BY THIS SUITE.
003600*---------------------------------------------------------------*
003700     05  RGXGEN-RGD-ID            PIC 9(09).
003800*                        RGD INTERNAL GENE IDENTIFIER
003900     05  RGXGEN-GENE-SYMBOL       PIC X(40).
004000*                        GENE SYMBOL - BECOMES THE XDB ACC-ID
004100     05  RGXGEN-GENE-NAME         PIC X(80).
004200*                        FULL GENE NAME - NOT USED BY THIS SUITE
004300     05  RGXGEN-NCBI-GENE-ID      PIC 9(09).
004400*                        NCBI GENE ID - NOT USED BY THIS SUITE
004500     05  RGXGEN-GENE-TYPE         PIC X(20).
004600*                        E.G. PROTEIN-CODING, NCRNA, PSEUDO -
004700*                        NOT USED BY THIS SUITE
004800     05  RGXGEN-CHROMOSOME        PIC X(04).
004900*                        CHROMOSOME - NOT USED BY THIS SUITE
005000     05  RGXGEN-CYTOGENETIC-BAND  PIC X(15).
005100*                        CYTOGENETIC BAND - NOT USED BY THIS
005200*                        SUITE
005300     05  RGXGEN-STRAND            PIC X(01).
005400*                        "+" OR "-" - NOT USED BY THIS SUITE
005500     05  RGXGEN-SEQ-START-POS     PIC 9(11).
005600*                        SEQUENCE START POSITION - NOT USED BY
005700*                        THIS SUITE
005800     05  RGXGEN-SEQ-STOP-POS      PIC 9(11).
005900*                        SEQUENCE STOP POSITION - NOT USED BY
006000*                        THIS SUITE
006100     05  RGXGEN-ASSEMBLY-VERSION  PIC X(15).
006200*                        GENOME ASSEMBLY VERSION - NOT USED BY
006300*                        THIS SUITE
006400     05  RGXGEN-GENE-STATUS       PIC X(01).
006500         88  RGXGEN-STATUS-ACTIVE       VALUE "A".
006600         88  RGXGEN-STATUS-WITHDRAWN    VALUE "W".
006700*                        NOT USED BY THIS SUITE - RGXINCID READS
006800*                        RGXGENFL UNCONDITIONALLY
006900     05  RGXGEN-LOCUS-TAG         PIC X(20).
007000*                        LOCUS TAG - NOT USED BY THIS SUITE
007100     05  RGXGEN-DESCRIPTION       PIC X(80).
007200*                        FREE-TEXT GENE DESCRIPTION - NOT USED
007300*                        BY THIS SUITE
007400     05  RGXGEN-LAST-MODIFIED-DATE PIC 9(08).
007500*                        CCYYMMDD - NOT USED BY THIS SUITE
007600     05  RGXGEN-CURATOR-INITIALS  PIC X(04).
007700*                        RGD CURATOR OF RECORD - NOT USED BY
007800*                        THIS SUITE
007900     05  FILLER                   PIC X(20).
