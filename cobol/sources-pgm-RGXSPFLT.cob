000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RGXSPFLT.
000500 AUTHOR.         R T EARLYWINE.
000600 INSTALLATION.   RGD - BIOINFORMATICS BATCH.
000700 DATE-WRITTEN.   02 APRIL 1988.
000800 DATE-COMPILED.
000900 SECURITY.       RGDLIB - PRODUCTION - RESTRICTED.
001000*
001100*DESCRIPTION :  SCANS THE STAGED RNACENTRAL/REFSEQ MAPPING FILE,
001200*               ONE LINE AT A TIME, AND COUNTS HOW MANY LINES
001300*               CARRY THE TAXON ID PASSED IN BY THE CALLER.  THE
001400*               XDB-TAG COLUMN ("REFSEQ") IS SCANNED BUT NOT
001500*               TESTED - THE MAPPING FILE STAGED FOR THIS SUITE
001600*               IS REFSEQ-ONLY ALREADY (SEE RGX-101).
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100*PR3391  RTE    02/04/1988  - INITIAL VERSION.  GENERIC EXTRACT
002200*                              LINE SCANNER/COUNTER - COUNTS LINES
002300*                              WHOSE KEY COLUMN MATCHES A CALLER-
002400*                              SUPPLIED VALUE.  ORIGINALLY WRITTEN
002500*                              FOR THE VENDOR-CATALOG LOAD.
002600*----------------------------------------------------------------*
002700*CR6603  H GEBHART 23/07/1993 - RECOMPILED UNDER THE SHOP'S NEW
002800*                              OS/400 LIBRARY STANDARDS; NO LOGIC
002900*                              CHANGE.
003000*----------------------------------------------------------------*
003100*Y2K-015 H GEBHART 09/11/1998 - YEAR 2000 READINESS REVIEW.  NO
003200*                              DATE FIELDS PRESENT IN THIS ROUTINE.
003300*                              ENTRY LOGGED PER SHOP Y2K SIGN-OFF
003400*                              STANDARD.
003500*----------------------------------------------------------------*
003600*CR0332  P OYELARAN 28/02/2011 - PARSED-ROW WORK AREA COPYBOOK
003700*                              STANDARDIZED TO THE SHOP'S CURRENT
003800*                              NAMING CONVENTION DURING THE LIBRARY
003900*                              CONSOLIDATION PROJECT.
004000*----------------------------------------------------------------*
004100*RGX0F1  WNMDEV 09/02/2026 - RGX-101
004200*                                 - REWRITTEN UNDER PROJECT RGX-101
004300*                                   FOR THE REFSEQ/RGD MAPPING FILE
004400*                                   LAYOUT, RETIRING THE OLD
004500*                                   VENDOR-CATALOG COLUMN LIST.
004600*---------------------------------------------------------------*
004700*RGX0F2 DCARP  15/03/2026 - RGX-118
004800*                                 - RETURN THE MATCH COUNT TO
004900*                                   RGXREFDR FOR THE STATUS LOG
005000*                                   INSTEAD OF JUST DISPLAYING IT.
005100*---------------------------------------------------------------*
005200 EJECT
005300**********************
005400 ENVIRONMENT DIVISION.
005500**********************
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.  IBM-AS400.
005800 OBJECT-COMPUTER.  IBM-AS400.
005900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT RGXMAPFL ASSIGN TO DATABASE-RGXMAPFL
006400            ORGANIZATION      IS LINE SEQUENTIAL
006500            FILE STATUS       IS WK-C-FILE-STATUS.
006600
006700 EJECT
006800***************
006900 DATA DIVISION.
007000***************
007100 FILE SECTION.
007200**************
007300 FD  RGXMAPFL
007400     LABEL RECORDS ARE OMITTED
007500     DATA RECORD IS RGXMAPFL-REC.
007600 01  RGXMAPFL-REC                PIC X(160).
007700 01  RGXMAPFL-REC-ALT REDEFINES RGXMAPFL-REC.
007800     05  RGXMAPFL-FIRST-CHAR     PIC X(01).
007900*                        FIRST BYTE ONLY - CHEAP BLANK-LINE TEST
008000     05  FILLER                  PIC X(159).
008100
008200*************************
008300 WORKING-STORAGE SECTION.
008400*************************
008500 01  FILLER              PIC X(24)  VALUE
008600     "** PROGRAM RGXSPFLT  **".
008700
008800* ------------------ PROGRAM WORKING STORAGE -------------------*
008900 01  WK-C-COMMON.
009000     COPY RGXCMWS.
009100
009200 01  WK-C-RGMAP-PARSED-ROW.
009300     COPY RGMAPREC.
009400
009500 01  WK-C-SCAN-COUNTERS.
009600     05  WK-N-UNSTR-PTR          PIC 9(03) COMP.
009700     05  WK-N-LINE-COUNT         PIC 9(07) COMP.
009800     05  WK-N-MATCH-COUNT        PIC 9(09) COMP.
009900     05  FILLER                  PIC X(08).
010000
010100 EJECT
010200 LINKAGE SECTION.
010300*****************
010400 COPY LKSPFLT.
010500 EJECT
010600********************************************
010700 PROCEDURE DIVISION USING WK-C-SPFLT-RECORD.
010800********************************************
010900 MAIN-MODULE.
011000     PERFORM A000-PROCESS-CALLED-ROUTINE
011100        THRU A099-PROCESS-CALLED-ROUTINE-EX.
011200     PERFORM Z000-END-PROGRAM-ROUTINE
011300        THRU Z099-END-PROGRAM-ROUTINE-EX.
011400     GOBACK.
011500
011600 EJECT
011700*---------------------------------------------------------------*
011800 A000-PROCESS-CALLED-ROUTINE.
011900*---------------------------------------------------------------*
012000     MOVE    ZERO                TO    WK-N-LINE-COUNT
012100                                        WK-N-MATCH-COUNT.
012200     MOVE    SPACES              TO    WK-C-SPFLT-ERROR-CD.
012300
012400     OPEN    INPUT RGXMAPFL.
012500     IF      NOT WK-C-SUCCESSFUL
012600             DISPLAY "RGXSPFLT - OPEN FILE ERROR - RGXMAPFL"
012700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012800             MOVE "COM0206"      TO    WK-C-SPFLT-ERROR-CD
012900             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
013000
013100     PERFORM B000-SCAN-ONE-LINE
013200        THRU B099-SCAN-ONE-LINE-EX
013300        UNTIL WK-C-END-OF-FILE.
013400
013500     MOVE    WK-N-MATCH-COUNT    TO    WK-N-SPFLT-LINE-COUNT.
013600
013700*---------------------------------------------------------------*
013800 A099-PROCESS-CALLED-ROUTINE-EX.
013900*---------------------------------------------------------------*
014000     EXIT.
014100
014200*---------------------------------------------------------------*
014300 B000-SCAN-ONE-LINE.
014400*---------------------------------------------------------------*
014500     READ    RGXMAPFL
014600        AT END
014700           MOVE "10"             TO    WK-C-FILE-STATUS
014800     END-READ.
014900     IF      WK-C-END-OF-FILE
015000             GO TO B099-SCAN-ONE-LINE-EX.
015100
015200     ADD     1                   TO    WK-N-LINE-COUNT.
015300
015400     IF      RGXMAPFL-FIRST-CHAR = SPACES
015500             GO TO B099-SCAN-ONE-LINE-EX.
015600
015700     INITIALIZE                        WK-C-RGMAP-PARSED-ROW.
015800     MOVE    ZERO                TO    WK-N-UNSTR-PTR.
015900
016000     UNSTRING RGXMAPFL-REC DELIMITED BY X"09"
016100              INTO WK-C-RGMAP-RNACENTRAL-ID
016200                   WK-C-RGMAP-XDB-TAG
016300                   WK-C-RGMAP-ACCESSION-ID
016400                   WK-C-RGMAP-TAXON-ID-X
016500                   WK-C-RGMAP-RNA-TYPE
016600                   WK-C-RGMAP-GENE-SYMBOL
016700              WITH POINTER WK-N-UNSTR-PTR
016800     END-UNSTRING.
016900
017000     IF      WK-N-RGMAP-TAXON-ID = WK-N-SPFLT-TAXON-ID
017100             ADD 1               TO    WK-N-MATCH-COUNT.
017200
017300*---------------------------------------------------------------*
017400 B099-SCAN-ONE-LINE-EX.
017500*---------------------------------------------------------------*
017600     EXIT.
017700
017800*---------------------------------------------------------------*
017900 Z000-END-PROGRAM-ROUTINE.
018000*---------------------------------------------------------------*
018100     CLOSE   RGXMAPFL.
018200     IF      NOT WK-C-SUCCESSFUL
018300             DISPLAY "RGXSPFLT - CLOSE FILE ERROR - RGXMAPFL"
018400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
018500
018600*---------------------------------------------------------------*
018700 Z099-END-PROGRAM-ROUTINE-EX.
018800*---------------------------------------------------------------*
018900     EXIT.
019000
019100******************************************************************
019200*************** END OF PROGRAM SOURCE - RGXSPFLT ***************
019300******************************************************************
