000100* LKINCID.CPYBK - LINKAGE RECORD FOR CALL "RGXINCID"
000200* CALLER (RGXRECON) PASSES THE SPECIES KEY; RGXINCID RETURNS
000300* ONE ROW PER ACTIVE GENE FOR THAT SPECIES, SHAPED LIKE AN
000400* XDB-ID-RECORD (SEE RGXDBREC.CPYBK) BUT NOT YET A STORED ROW.
000500*---------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*---------------------------------------------------------------*
000800* PR4801  JMS       19/09/1990 - INITIAL VERSION.  GENERIC
000900*                    "BUILD-CANDIDATE-ROW-TABLE" SHELL LINKAGE -
001000*                    FIRST USER WAS THE VENDOR-CATALOG LOAD.
001100*---------------------------------------------------------------*
001200* CR6604  H GEBHART 23/07/1993 - RECOMPILED UNDER THE SHOP'S
001300*                    NEW OS/400 LIBRARY STANDARDS; NO LAYOUT
001400*                    CHANGE.
001500*---------------------------------------------------------------*
001600* Y2K-016 H GEBHART 09/11/1998 - YEAR 2000 READINESS REVIEW.
001700*                    CREATION-DATE/MODIFICATION-DATE WIDENED TO
001800*                    CCYYMMDD; PRIOR YYMMDD FORMAT RETIRED.
001900*---------------------------------------------------------------*
002000* CR9146  P OYELARAN 11/06/2004 - RECOMPILED UNDER OS/400 V5R2;
002100*                    NO LAYOUT CHANGE.
002200*---------------------------------------------------------------*
002300* RGX0H1  WNMDEV    09/02/2026 - RGX-101
002400*                    - REWRITTEN UNDER PROJECT RGX-101 FOR THE
002500*                      ACTIVE-GENE EXTRACT LAYOUT, RETIRING THE
002600*                      OLD VENDOR-CATALOG COLUMN LIST.
002700*---------------------------------------------------------------*
002800 01  WK-C-INCID-RECORD.
002900     05  WK-C-INCID-INPUT.
003000         10  WK-N-INCID-SPECIES-KEY    PIC 9(04).
003100     05  WK-C-INCID-OUTPUT.
003200         10  WK-N-INCID-ROW-COUNT      PIC 9(05) COMP.
003300         10  WK-C-INCID-ROW-TABLE OCCURS 20000 TIMES
003400                 INDEXED BY WK-X-INCID-IDX.
003500             15  WK-N-INCID-XDB-ID-KEY      PIC 9(09).
003600             15  WK-N-INCID-RGD-ID          PIC 9(09).
003700             15  WK-N-INCID-XDB-KEY         PIC 9(04).
003800             15  WK-C-INCID-ACC-ID          PIC X(40).
003900             15  WK-C-INCID-SRC-PIPELINE    PIC X(20).
004000             15  WK-N-INCID-CREATION-DATE   PIC 9(08).
004100             15  WK-N-INCID-MODIFICATION-DATE PIC 9(08).
004200       15  FILLER                    PIC X(10) VALUE SPACES.
