000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RGXINCID.
000500 AUTHOR.         J M SANDOVAL.
000600 INSTALLATION.   RGD - BIOINFORMATICS BATCH.
000700 DATE-WRITTEN.   19 SEPTEMBER 1990.
000800 DATE-COMPILED.
000900 SECURITY.       RGDLIB - PRODUCTION - RESTRICTED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO BUILD THE "INCOMING"
001200*               XDB-ID ROW TABLE FOR ONE SPECIES - ONE ROW PER
001300*               ACTIVE GENE ON THE RGXGENFL EXTRACT FOR THAT
001400*               SPECIES.  EVERY ROW BUILT HERE IS A CANDIDATE,
001500*               NOT YET A STORED ROW (XDB-ID-KEY IS ZERO).
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000*PR4801  JMS    19/09/1990  - INITIAL VERSION.  GENERIC "BUILD
002100*                              CANDIDATE ROW TABLE FROM SEQUENTIAL
002200*                              EXTRACT" SHELL - FIRST USER WAS THE
002300*                              VENDOR-CATALOG CROSS-REFERENCE LOAD.
002400*----------------------------------------------------------------*
002500*CR6604  H GEBHART 23/07/1993 - RECOMPILED UNDER THE SHOP'S NEW
002600*                              OS/400 LIBRARY STANDARDS; NO LOGIC
002700*                              CHANGE.
002800*----------------------------------------------------------------*
002900*Y2K-016 H GEBHART 09/11/1998 - YEAR 2000 READINESS REVIEW.
003000*                              CREATION-DATE/MODIFICATION-DATE
003100*                              STAMPS WIDENED TO CCYYMMDD; PRIOR
003200*                              YYMMDD FORMAT RETIRED.
003300*----------------------------------------------------------------*
003400*CR9146  P OYELARAN 11/06/2004 - RECOMPILED UNDER OS/400 V5R2;
003500*                              NO LOGIC CHANGE.
003600*----------------------------------------------------------------*
003700*RGX0G1  WNMDEV 09/02/2026 - RGX-101
003800*                                 - REWRITTEN UNDER PROJECT RGX-101
003900*                                   FOR THE ACTIVE-GENE EXTRACT
004000*                                   LAYOUT, RETIRING THE OLD
004100*                                   VENDOR-CATALOG COLUMN LIST.
004200*---------------------------------------------------------------*
004300 EJECT
004400**********************
004500 ENVIRONMENT DIVISION.
004600**********************
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-AS400.
004900 OBJECT-COMPUTER.  IBM-AS400.
005000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT RGXGENFL ASSIGN TO DATABASE-RGXGENFL
005500            ORGANIZATION      IS SEQUENTIAL
005600            FILE STATUS       IS WK-C-FILE-STATUS.
005700
005800***************
005900 DATA DIVISION.
006000***************
006100 FILE SECTION.
006200**************
006300 FD  RGXGENFL
006400     LABEL RECORDS ARE OMITTED
006500     DATA RECORD IS RGXGENFL-REC.
006600 01  RGXGENFL-REC.
006700     COPY DDS-ALL-FORMATS OF RGXGENFL.
006800 01  RGXGENFL-REC-1.
006900     COPY RGGENREC.
007000 01  RGXGENFL-REC-1-ALT REDEFINES RGXGENFL-REC-1.
007100     05  FILLER                  PIC X(348).
007200
007300 WORKING-STORAGE SECTION.
007400*************************
007500 01  FILLER                          PIC X(24)        VALUE
007600     "** PROGRAM RGXINCID **".
007700
007800* ------------------ PROGRAM WORKING STORAGE -------------------*
007900 01    WK-C-COMMON.
008000 COPY RGXCMWS.
008100
008200 01  WS-TODAY-WORK.
008300     05  WS-TODAY-CCYYMMDD        PIC 9(08).
008400     05  WS-TODAY-BROKEN REDEFINES WS-TODAY-CCYYMMDD.
008500         10  WS-TODAY-CCYY        PIC 9(04).
008600         10  WS-TODAY-MM          PIC 9(02).
008700         10  WS-TODAY-DD          PIC 9(02).
008800     05  FILLER                   PIC X(08).
008900
009000 01  WS-DATE-YYMD.
009100     05  WS-DATE-CEN              PIC X(02) VALUE "20".
009200     05  WS-DATE-YMD              PIC X(06).
009300
009400 01  WS-GENE-COUNTERS.
009500     05  WS-N-GENE-COUNT          PIC 9(07) COMP.
009600     05  FILLER                   PIC X(08).
009700
009800*****************
009900 LINKAGE SECTION.
010000*****************
010100 COPY LKINCID.
010200 EJECT
010300********************************************
010400 PROCEDURE DIVISION USING WK-C-INCID-RECORD.
010500********************************************
010600 MAIN-MODULE.
010700     PERFORM A000-PROCESS-CALLED-ROUTINE
010800        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010900     PERFORM Z000-END-PROGRAM-ROUTINE
011000        THRU Z999-END-PROGRAM-ROUTINE-EX.
011100     EXIT PROGRAM.
011200
011300*---------------------------------------------------------------*
011400 A000-PROCESS-CALLED-ROUTINE.
011500*---------------------------------------------------------------*
011600     ACCEPT  WS-DATE-YMD              FROM DATE.
011700     MOVE    WS-DATE-YYMD             TO WS-TODAY-CCYYMMDD.
011800     MOVE    ZERO                     TO WK-N-INCID-ROW-COUNT
011900                                          WS-N-GENE-COUNT.
012000
012100     OPEN INPUT RGXGENFL.
012200     IF  NOT WK-C-SUCCESSFUL
012300         DISPLAY "RGXINCID - OPEN FILE ERROR - RGXGENFL"
012400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012500         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
012600
012700     PERFORM B000-BUILD-ONE-ROW
012800        THRU B099-BUILD-ONE-ROW-EX
012900        UNTIL WK-C-END-OF-FILE.
013000
013100*---------------------------------------------------------------*
013200 A099-PROCESS-CALLED-ROUTINE-EX.
013300*---------------------------------------------------------------*
013400     EXIT.
013500
013600*---------------------------------------------------------------*
013700 B000-BUILD-ONE-ROW.
013800*---------------------------------------------------------------*
013900     READ    RGXGENFL
014000        AT END
014100           MOVE "10"                 TO WK-C-FILE-STATUS
014200     END-READ.
014300     IF      WK-C-END-OF-FILE
014400             GO TO B099-BUILD-ONE-ROW-EX.
014500
014600     ADD     1                       TO WS-N-GENE-COUNT.
014700     ADD     1                       TO WK-N-INCID-ROW-COUNT.
014800     SET     WK-X-INCID-IDX          TO WK-N-INCID-ROW-COUNT.
014900
015000     MOVE    ZERO
015100        TO WK-N-INCID-XDB-ID-KEY (WK-X-INCID-IDX).
015200     MOVE    RGXGEN-RGD-ID
015300        TO WK-N-INCID-RGD-ID (WK-X-INCID-IDX).
015400     MOVE    WK-N-XDB-KEY-REFSEQ
015500        TO WK-N-INCID-XDB-KEY (WK-X-INCID-IDX).
015600     MOVE    RGXGEN-GENE-SYMBOL
015700        TO WK-C-INCID-ACC-ID (WK-X-INCID-IDX).
015800     MOVE    WK-C-SRC-PIPELINE
015900        TO WK-C-INCID-SRC-PIPELINE (WK-X-INCID-IDX).
016000     MOVE    WS-TODAY-CCYYMMDD
016100        TO WK-N-INCID-CREATION-DATE (WK-X-INCID-IDX).
016200     MOVE    WS-TODAY-CCYYMMDD
016300        TO WK-N-INCID-MODIFICATION-DATE (WK-X-INCID-IDX).
016400
016500*---------------------------------------------------------------*
016600 B099-BUILD-ONE-ROW-EX.
016700*---------------------------------------------------------------*
016800     EXIT.
016900
017000*---------------------------------------------------------------*
017100*                   PROGRAM SUBROUTINE                         *
017200*---------------------------------------------------------------*
017300 Y900-ABNORMAL-TERMINATION.
017400     PERFORM Z000-END-PROGRAM-ROUTINE.
017500     EXIT PROGRAM.
017600
017700 Z000-END-PROGRAM-ROUTINE.
017800     CLOSE RGXGENFL.
017900     IF  NOT WK-C-SUCCESSFUL
018000         DISPLAY "RGXINCID - CLOSE FILE ERROR - RGXGENFL"
018100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
018200
018300 Z999-END-PROGRAM-ROUTINE-EX.
018400     EXIT.
018500
018600******************************************************************
018700************** END OF PROGRAM SOURCE -  RGXINCID ***************
018800******************************************************************
