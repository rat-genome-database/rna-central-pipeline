000100*****************************************************************
000200* RGSPCTBL.CPYBK                                                *
000300* FLAT FIELD VIEW OF RGXSPCFLR, FILE RGXSPCFL OF LIBRARY RGDLIB.*
000400* HEADERLESS - THE CALLING PROGRAM SUPPLIES THE 01.  ONE ROW    *
000500* PER KNOWN RGD SPECIES TYPE, READ ONCE BY RGXREFDR TO BUILD    *
000600* ITS IN-MEMORY SPECIES TABLE.                                   *
000700*****************************************************************
000800* HISTORY OF MODIFICATION:                                      *
000900*---------------------------------------------------------------*
001000* PR4124  RTE       02/11/1989 - INITIAL VERSION.  GENERIC FLAT *
001100*   VIEW OF A "SYSTEM TYPE TABLE" ROW - ONE ROW PER VALID VALUE *
001200*   OF SOME CODE, READ ONCE TO BUILD AN IN-MEMORY TABLE.  FIRST *
001300*   USER WAS THE VENDOR-CATALOG LOAD (VENDOR-CATEGORY TABLE).   *
001400*---------------------------------------------------------------*
001500* CR6611  H GEBHART 23/07/1993 - RECOMPILED UNDER THE SHOP'S    *
001600*   NEW OS/400 LIBRARY STANDARDS; NO LAYOUT CHANGE.             *
001700*---------------------------------------------------------------*
001800* Y2K-023 H GEBHART 09/11/1998 - YEAR 2000 READINESS REVIEW.    *
001900*   RGXSPC-LAST-LOAD-DATE WIDENED TO CCYYMMDD; PRIOR YYMMDD     *
002000*   FORMAT RETIRED.                                             *
002100*---------------------------------------------------------------*
002200* CR9153  P OYELARAN 11/06/2004 - RECOMPILED UNDER OS/400 V5R2; *
002300*   NO LAYOUT CHANGE.                                           *
002400*---------------------------------------------------------------*
002500* RGX0B1 WNMDEV 09/02/2026 - RGX-101                             *
002600*   - REWRITTEN UNDER PROJECT RGX-101 AS THE RGD SPECIES-TYPE   *
002700*     TABLE LAYOUT, RETIRING THE OLD VENDOR-CATEGORY COLUMN     *
002800*     LIST.  SPECIES-KEY 0 IS THE "UNKNOWN SPECIES" SENTINEL    *
002900*     AND IS NEVER LOADED INTO THE WORKING TABLE.  RGXSPCFL     *
003000*     CARRIES SEVERAL TAXONOMY COLUMNS NOT NEEDED BY THIS       *
003100*     SUITE - THEY ARE RETAINED BELOW SO THE LAYOUT STAYS IN    *
003200*     STEP WITH RGXSPCFLR.                                      *
003300*---------------------------------------------------------------*
003400     05  RGXSPC-SPECIES-KEY       PIC 9(04).
003500*                        RGD SPECIES TYPE KEY
003600     05  RGXSPC-TAXON-ID          PIC 9(09).
003700*                        NCBI TAXONOMIC ID FOR THIS SPECIES
003800     05  RGXSPC-SPECIES-NAME      PIC X(40).
003900*                        SPECIES COMMON NAME, FOR THE STATUS LOG
004000     05  RGXSPC-GENUS             PIC X(20).
004100*                        TAXONOMIC GENUS - NOT USED BY THIS
004200*                        SUITE
004300     05  RGXSPC-FAMILY            PIC X(20).
004400*                        TAXONOMIC FAMILY - NOT USED BY THIS
004500*                        SUITE
004600     05  RGXSPC-TAX-ORDER         PIC X(20).
004700*                        TAXONOMIC ORDER - NOT USED BY THIS
004800*                        SUITE
004900     05  RGXSPC-TAXONOMIC-RANK    PIC X(15).
005000*                        E.G. SPECIES, SUBSPECIES - NOT USED BY
005100*                        THIS SUITE
005200     05  RGXSPC-CHROMOSOME-COUNT  PIC 9(03).
005300*                        HAPLOID CHROMOSOME COUNT - NOT USED BY
005400*                        THIS SUITE
005500     05  RGXSPC-ASSEMBLY-VERSION  PIC X(15).
005600*                        CURRENT GENOME ASSEMBLY - NOT USED BY
005700*                        THIS SUITE
005800     05  RGXSPC-NAME-TYPE-IND     PIC X(01).
005900         88  RGXSPC-NAME-IS-COMMON      VALUE "C".
006000         88  RGXSPC-NAME-IS-SCIENTIFIC  VALUE "S".
006100*                        NOT USED BY THIS SUITE
006200     05  RGXSPC-ACTIVE-IND        PIC X(01) VALUE "Y".
006300         88  RGXSPC-TABLE-ROW-ACTIVE    VALUE "Y".
006400*                        NOT USED BY THIS SUITE - RGXREFDR LOADS
006500*                        RGXSPCFL UNCONDITIONALLY
006600     05  RGXSPC-LAST-LOAD-DATE    PIC 9(08).
006700*                        CCYYMMDD - NOT USED BY THIS SUITE
006800     05  FILLER                   PIC X(07).
