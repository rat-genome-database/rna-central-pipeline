000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RGXRECON.
000500 AUTHOR.         R T EARLYWINE.
000600 INSTALLATION.   RGD - BIOINFORMATICS BATCH.
000700 DATE-WRITTEN.   21 MARCH 1987.
000800 DATE-COMPILED.
000900 SECURITY.       RGDLIB - PRODUCTION - RESTRICTED.
001000*
001100*PROGRAM DESCRIPTION: REFSEQ/RGD XDB RECONCILIATION - ONE SPECIES
001200*
001300* THIS IS THE CALLED ROUTINE THAT DOES THE ACTUAL RECONCILE PASS
001400* FOR ONE SPECIES, DRIVEN BY RGXREFDR.  IT BUILDS THE "INCOMING"
001500* ROW TABLE (CALL "RGXINCID" - ONE ROW PER ACTIVE GENE), BUILDS
001600* THE "EXISTING" ROW TABLE (A SEQUENTIAL SCAN OF RGXSTOFL FOR
001700* THIS PIPELINE'S ROWS BELONGING TO A GENE ON THE INCOMING
001800* TABLE), THEN SET-RECONCILES THE TWO ON THE FOUR-FIELD IDENTITY
001900* GROUP (RGD-ID / XDB-KEY / ACC-ID / SRC-PIPELINE - SEE
002000* RGXDBREC.CPYBK):
002100*
002200*   - INCOMING, NOT ON EXISTING  ==>  TO BE INSERTED
002300*   - EXISTING, NOT ON INCOMING  ==>  TO BE DELETED
002400*   - ON BOTH                    ==>  MATCHING - TOUCH ONLY
002500*
002600* THE THREE CANDIDATE TABLES ARE HANDED TO RGXINSXD, RGXDELXD
002700* AND RGXTCHXD IN TURN, AND THEIR RETURNED COUNTS BECOME THE
002800* CONTROL TOTALS PASSED BACK TO RGXREFDR.
002900*
003000*================================================================
003100* HISTORY OF MODIFICATION:
003200*================================================================
003300*PR3392   RTE    21/03/1987  - INITIAL VERSION.  GENERIC "SET-
003400*                               RECONCILE INCOMING EXTRACT AGAINST
003500*                               STORED FILE, DRIVE INSERT/DELETE/
003600*                               TOUCH DAOs" SHELL - FIRST USER WAS
003700*                               THE VENDOR-CATALOG CROSS-REFERENCE
003800*                               LOAD.
003900*----------------------------------------------------------------*
004000*CR6608   H GEBHART 23/07/1993 - RECOMPILED UNDER THE SHOP'S NEW
004100*                               OS/400 LIBRARY STANDARDS; NO LOGIC
004200*                               CHANGE.
004300*----------------------------------------------------------------*
004400*Y2K-020  H GEBHART 09/11/1998 - YEAR 2000 READINESS REVIEW.  NO
004500*                               DATE FIELDS TESTED BY THIS ROUTINE;
004600*                               ENTRY LOGGED PER SHOP Y2K SIGN-OFF
004700*                               STANDARD.
004800*----------------------------------------------------------------*
004900*CR9150   P OYELARAN 11/06/2004 - RECOMPILED UNDER OS/400 V5R2;
005000*                               STORED-FILE SCAN SWITCHED TO THE
005100*                               ALTERNATE-KEY-INDEXED DDS FORM.
005200*----------------------------------------------------------------*
005300*RGX0L1   WNMDEV 10/02/2026 - RGX-101
005400*                                 - REWRITTEN UNDER PROJECT RGX-101
005500*                                   FOR THE REFSEQ/RGD FOUR-FIELD
005600*                                   IDENTITY GROUP, RETIRING THE
005700*                                   OLD VENDOR-CATALOG COLUMN LIST.
005800*---------------------------------------------------------------*
005900 EJECT
006000**********************
006100 ENVIRONMENT DIVISION.
006200**********************
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER.  IBM-AS400.
006500 OBJECT-COMPUTER.  IBM-AS400.
006600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
006700
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT RGXSTOFL ASSIGN TO DATABASE-RGXSTOFL
007100            ORGANIZATION      IS INDEXED
007200            ACCESS MODE       IS SEQUENTIAL
007300            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
007400            ALTERNATE RECORD KEY IS RGXSTO-IDENTITY-KEY-ALT
007500            FILE STATUS       IS WK-C-FILE-STATUS.
007600
007700***************
007800 DATA DIVISION.
007900***************
008000 FILE SECTION.
008100**************
008200 FD  RGXSTOFL
008300     LABEL RECORDS ARE OMITTED
008400     DATA RECORD IS RGXSTOFL-REC.
008500 01  RGXSTOFL-REC.
008600     COPY DDS-ALL-FORMATS OF RGXSTOFL.
008700 01  RGXSTOFL-REC-1.
008800     COPY RGXDBREC.
008900
009000*************************
009100 WORKING-STORAGE SECTION.
009200*************************
009300 01  FILLER                  PIC X(24)  VALUE
009400     "** PROGRAM RGXRECON **".
009500
009600* ------------------ PROGRAM WORKING STORAGE -------------------*
009700 01  WK-C-COMMON.
009800     COPY RGXCMWS.
009900
010000* -------- CALL PARAMETER RECORDS FOR THE SUBROUTINES DRIVEN --*
010100* -------- FROM THIS PROGRAM.  RGXRECON OWNS THIS STORAGE - IT *
010200* -------- IS THE CALLER, NOT A CALLED ROUTINE, FOR EACH OF    *
010300* -------- THESE, SO THEY LIVE IN WORKING-STORAGE.             *
010400     COPY LKINCID.
010500     COPY LKINSXD.
010600     COPY LKDELXD.
010700     COPY LKTCHXD.
010800
010900* ---------------- "EXISTING ROW" WORKING TABLE ----------------*
011000 01  WK-C-EXISTING-TABLE-AREA.
011100     05  WK-N-EXIST-ROW-COUNT     PIC 9(05) COMP.
011200     05  WK-C-EXIST-ROW-TABLE OCCURS 20000 TIMES
011300             INDEXED BY WK-X-EXIST-IDX.
011400         10  WK-N-EXIST-XDB-ID-KEY      PIC 9(09).
011500         10  WK-N-EXIST-RGD-ID          PIC 9(09).
011600         10  WK-N-EXIST-XDB-KEY         PIC 9(04).
011700         10  WK-C-EXIST-ACC-ID          PIC X(40).
011800         10  WK-C-EXIST-SRC-PIPELINE    PIC X(20).
011900         10  WK-C-EXIST-MATCHED-SW      PIC X(01) VALUE "N".
012000             88  WK-C-EXIST-IS-MATCHED         VALUE "Y".
012100             88  WK-C-EXIST-NOT-MATCHED        VALUE "N".
012200         10  FILLER                     PIC X(10) VALUE SPACES.
012300
012400* ---------------- "INCOMING ROW" MATCH SWITCHES ---------------*
012500 01  WK-C-INCID-MATCH-AREA.
012600     05  WK-C-INCID-MATCHED-SW    PIC X(01) VALUE "N"
012700             OCCURS 20000 TIMES
012800             INDEXED BY WK-X-INCID-MTCH-IDX.
012900         88  WK-C-INCID-IS-MATCHED               VALUE "Y".
013000         88  WK-C-INCID-NOT-MATCHED              VALUE "N".
013100         05  FILLER                   PIC X(10) VALUE SPACES.
013200
013300 01  WS-COMPARE-COUNTERS.
013400     05  WS-N-FOUND-IDX           PIC 9(05) COMP.
013500     05  FILLER                   PIC X(08).
013600
013700 EJECT
013800 LINKAGE SECTION.
013900*****************
014000 COPY LKRECON.
014100 EJECT
014200********************************************
014300 PROCEDURE DIVISION USING WK-C-RECON-RECORD.
014400********************************************
014500 MAIN-MODULE.
014600     PERFORM A000-PROCESS-CALLED-ROUTINE
014700        THRU A099-PROCESS-CALLED-ROUTINE-EX.
014800     GOBACK.
014900
015000 EJECT
015100*---------------------------------------------------------------*
015200 A000-PROCESS-CALLED-ROUTINE.
015300*---------------------------------------------------------------*
015400     MOVE    ZERO                TO    WK-N-RECON-INSERTED-CNT
015500                                        WK-N-RECON-DELETED-CNT
015600                                        WK-N-RECON-MATCHED-CNT.
015700     MOVE    SPACES              TO    WK-C-RECON-ERROR-CD.
015800
015900     MOVE    WK-N-RECON-SPECIES-KEY
016000                                 TO    WK-N-INCID-SPECIES-KEY.
016100     CALL    "RGXINCID"          USING WK-C-INCID-RECORD.
016200
016300     PERFORM B000-BUILD-EXISTING-TABLE
016400        THRU B099-BUILD-EXISTING-TABLE-EX.
016500     IF      NOT WK-C-SUCCESSFUL
016600             AND NOT WK-C-END-OF-FILE
016700             MOVE "COM0206"      TO    WK-C-RECON-ERROR-CD
016800             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
016900
017000     PERFORM C000-RECONCILE-IDENTITY-SETS
017100        THRU C099-RECONCILE-IDENTITY-SETS-EX.
017200
017300     PERFORM D000-DRIVE-INSERTS
017400        THRU D099-DRIVE-INSERTS-EX.
017500     PERFORM E000-DRIVE-DELETES
017600        THRU E099-DRIVE-DELETES-EX.
017700     PERFORM F000-DRIVE-TOUCHES
017800        THRU F099-DRIVE-TOUCHES-EX.
017900
018000*---------------------------------------------------------------*
018100 A099-PROCESS-CALLED-ROUTINE-EX.
018200*---------------------------------------------------------------*
018300     EXIT.
018400
018500*---------------------------------------------------------------*
018600 B000-BUILD-EXISTING-TABLE.
018700*---------------------------------------------------------------*
018800*          A ROW ON RGXSTOFL IS "EXISTING FOR THIS SPECIES" IF
018900*          IT BELONGS TO THIS PIPELINE (XDB-KEY 56) AND ITS
019000*          RGD-ID IS ONE OF THE GENES RGXINCID JUST BUILT FOR
019100*          THE SPECIES (SEE RGX-101).
019200     MOVE    ZERO                TO    WK-N-EXIST-ROW-COUNT.
019300     OPEN    INPUT RGXSTOFL.
019400     IF      NOT WK-C-SUCCESSFUL
019500             DISPLAY "RGXRECON - OPEN FILE ERROR - RGXSTOFL"
019600             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019700             GO TO B099-BUILD-EXISTING-TABLE-EX.
019800
019900     PERFORM B100-READ-NEXT-STOFL-ROW
020000        THRU B199-READ-NEXT-STOFL-ROW-EX
020100        UNTIL WK-C-END-OF-FILE.
020200
020300     CLOSE   RGXSTOFL.
020400
020500*---------------------------------------------------------------*
020600 B099-BUILD-EXISTING-TABLE-EX.
020700*---------------------------------------------------------------*
020800     EXIT.
020900
021000*---------------------------------------------------------------*
021100 B100-READ-NEXT-STOFL-ROW.
021200*---------------------------------------------------------------*
021300     READ    RGXSTOFL
021400        AT END
021500           MOVE "10"             TO    WK-C-FILE-STATUS
021600     END-READ.
021700     IF      WK-C-END-OF-FILE
021800             GO TO B199-READ-NEXT-STOFL-ROW-EX.
021900
022000     IF      RGXSTO-XDB-KEY NOT = WK-N-XDB-KEY-REFSEQ
022100             GO TO B199-READ-NEXT-STOFL-ROW-EX.
022200
022300     PERFORM B200-FIND-RGD-ID-ON-INCOMING
022400        THRU B299-FIND-RGD-ID-ON-INCOMING-EX.
022500     IF      WS-N-FOUND-IDX = ZERO
022600             GO TO B199-READ-NEXT-STOFL-ROW-EX.
022700
022800     ADD     1                   TO    WK-N-EXIST-ROW-COUNT.
022900     SET     WK-X-EXIST-IDX      TO    WK-N-EXIST-ROW-COUNT.
023000     MOVE    RGXSTO-ID-KEY       TO
023100                 WK-N-EXIST-XDB-ID-KEY (WK-X-EXIST-IDX).
023200     MOVE    RGXSTO-RGD-ID       TO
023300                 WK-N-EXIST-RGD-ID (WK-X-EXIST-IDX).
023400     MOVE    RGXSTO-XDB-KEY      TO
023500                 WK-N-EXIST-XDB-KEY (WK-X-EXIST-IDX).
023600     MOVE    RGXSTO-ACC-ID       TO
023700                 WK-C-EXIST-ACC-ID (WK-X-EXIST-IDX).
023800     MOVE    RGXSTO-SRC-PIPELINE TO
023900                 WK-C-EXIST-SRC-PIPELINE (WK-X-EXIST-IDX).
024000     MOVE    "N"                 TO
024100                 WK-C-EXIST-MATCHED-SW (WK-X-EXIST-IDX).
024200
024300*---------------------------------------------------------------*
024400 B199-READ-NEXT-STOFL-ROW-EX.
024500*---------------------------------------------------------------*
024600     EXIT.
024700
024800*---------------------------------------------------------------*
024900 B200-FIND-RGD-ID-ON-INCOMING.
025000*---------------------------------------------------------------*
025100     MOVE    ZERO                TO    WS-N-FOUND-IDX.
025200     PERFORM B210-TEST-ONE-INCOMING-ROW
025300        THRU B219-TEST-ONE-INCOMING-ROW-EX
025400        VARYING WK-X-INCID-IDX FROM 1 BY 1
025500        UNTIL WK-X-INCID-IDX > WK-N-INCID-ROW-COUNT
025600        OR WS-N-FOUND-IDX NOT = ZERO.
025700
025800*---------------------------------------------------------------*
025900 B299-FIND-RGD-ID-ON-INCOMING-EX.
026000*---------------------------------------------------------------*
026100     EXIT.
026200
026300*---------------------------------------------------------------*
026400 B210-TEST-ONE-INCOMING-ROW.
026500*---------------------------------------------------------------*
026600     IF      RGXSTO-RGD-ID = WK-N-INCID-RGD-ID (WK-X-INCID-IDX)
026700             SET WS-N-FOUND-IDX TO WK-X-INCID-IDX
026800     END-IF.
026900
027000*---------------------------------------------------------------*
027100 B219-TEST-ONE-INCOMING-ROW-EX.
027200*---------------------------------------------------------------*
027300     EXIT.
027400
027500 EJECT
027600*---------------------------------------------------------------*
027700 C000-RECONCILE-IDENTITY-SETS.
027800*---------------------------------------------------------------*
027900     PERFORM C050-CLEAR-ONE-MATCH-SWITCH
028000        THRU C059-CLEAR-ONE-MATCH-SWITCH-EX
028100        VARYING WK-X-INCID-MTCH-IDX FROM 1 BY 1
028200        UNTIL WK-X-INCID-MTCH-IDX > 20000.
028300
028400     PERFORM C100-MATCH-ONE-INCOMING-ROW
028500        THRU C199-MATCH-ONE-INCOMING-ROW-EX
028600        VARYING WK-X-INCID-IDX FROM 1 BY 1
028700        UNTIL WK-X-INCID-IDX > WK-N-INCID-ROW-COUNT.
028800
028900*---------------------------------------------------------------*
029000 C099-RECONCILE-IDENTITY-SETS-EX.
029100*---------------------------------------------------------------*
029200     EXIT.
029300
029400*---------------------------------------------------------------*
029500 C050-CLEAR-ONE-MATCH-SWITCH.
029600*---------------------------------------------------------------*
029700     MOVE    "N"                 TO
029800                 WK-C-INCID-MATCHED-SW (WK-X-INCID-MTCH-IDX).
029900
030000*---------------------------------------------------------------*
030100 C059-CLEAR-ONE-MATCH-SWITCH-EX.
030200*---------------------------------------------------------------*
030300     EXIT.
030400
030500*---------------------------------------------------------------*
030600 C100-MATCH-ONE-INCOMING-ROW.
030700*---------------------------------------------------------------*
030800     MOVE    ZERO                TO    WS-N-FOUND-IDX.
030900     PERFORM C110-TEST-ONE-EXISTING-ROW
031000        THRU C119-TEST-ONE-EXISTING-ROW-EX
031100        VARYING WK-X-EXIST-IDX FROM 1 BY 1
031200        UNTIL WK-X-EXIST-IDX > WK-N-EXIST-ROW-COUNT
031300        OR WS-N-FOUND-IDX NOT = ZERO.
031400
031500     IF      WS-N-FOUND-IDX NOT = ZERO
031600             SET WK-C-INCID-IS-MATCHED (WK-X-INCID-IDX) TO TRUE
031700             SET WK-C-EXIST-IS-MATCHED (WS-N-FOUND-IDX) TO TRUE
031800     END-IF.
031900
032000*---------------------------------------------------------------*
032100 C199-MATCH-ONE-INCOMING-ROW-EX.
032200*---------------------------------------------------------------*
032300     EXIT.
032400
032500*---------------------------------------------------------------*
032600 C110-TEST-ONE-EXISTING-ROW.
032700*---------------------------------------------------------------*
032800     IF      WK-C-EXIST-NOT-MATCHED (WK-X-EXIST-IDX)
032900        AND  WK-N-INCID-RGD-ID (WK-X-INCID-IDX) =
033000                 WK-N-EXIST-RGD-ID (WK-X-EXIST-IDX)
033100        AND  WK-N-INCID-XDB-KEY (WK-X-INCID-IDX) =
033200                 WK-N-EXIST-XDB-KEY (WK-X-EXIST-IDX)
033300        AND  WK-C-INCID-ACC-ID (WK-X-INCID-IDX) =
033400                 WK-C-EXIST-ACC-ID (WK-X-EXIST-IDX)
033500        AND  WK-C-INCID-SRC-PIPELINE (WK-X-INCID-IDX) =
033600                 WK-C-EXIST-SRC-PIPELINE (WK-X-EXIST-IDX)
033700             SET WS-N-FOUND-IDX TO WK-X-EXIST-IDX
033800     END-IF.
033900
034000*---------------------------------------------------------------*
034100 C119-TEST-ONE-EXISTING-ROW-EX.
034200*---------------------------------------------------------------*
034300     EXIT.
034400
034500 EJECT
034600*---------------------------------------------------------------*
034700 D000-DRIVE-INSERTS.
034800*---------------------------------------------------------------*
034900     MOVE    ZERO                TO    WK-N-INSXD-ROW-COUNT.
035000     PERFORM D100-COPY-ONE-TO-INSERT-TABLE
035100        THRU D199-COPY-ONE-TO-INSERT-TABLE-EX
035200        VARYING WK-X-INCID-IDX FROM 1 BY 1
035300        UNTIL WK-X-INCID-IDX > WK-N-INCID-ROW-COUNT.
035400
035500     CALL    "RGXINSXD"          USING WK-C-INSXD-RECORD.
035600     MOVE    WK-N-INSXD-INSERTED-CNT
035700                                 TO    WK-N-RECON-INSERTED-CNT.
035800
035900*---------------------------------------------------------------*
036000 D099-DRIVE-INSERTS-EX.
036100*---------------------------------------------------------------*
036200     EXIT.
036300
036400*---------------------------------------------------------------*
036500 D100-COPY-ONE-TO-INSERT-TABLE.
036600*---------------------------------------------------------------*
036700     IF      WK-C-INCID-NOT-MATCHED (WK-X-INCID-IDX)
036800             ADD 1 TO WK-N-INSXD-ROW-COUNT
036900             SET WK-X-INSXD-IDX TO WK-N-INSXD-ROW-COUNT
037000             MOVE WK-N-INCID-RGD-ID (WK-X-INCID-IDX)
037100                TO WK-N-INSXD-RGD-ID (WK-X-INSXD-IDX)
037200             MOVE WK-N-INCID-XDB-KEY (WK-X-INCID-IDX)
037300                TO WK-N-INSXD-XDB-KEY (WK-X-INSXD-IDX)
037400             MOVE WK-C-INCID-ACC-ID (WK-X-INCID-IDX)
037500                TO WK-C-INSXD-ACC-ID (WK-X-INSXD-IDX)
037600             MOVE WK-C-INCID-SRC-PIPELINE (WK-X-INCID-IDX)
037700                TO WK-C-INSXD-SRC-PIPELINE (WK-X-INSXD-IDX)
037800             MOVE WK-N-INCID-CREATION-DATE (WK-X-INCID-IDX)
037900                TO WK-N-INSXD-CREATION-DATE (WK-X-INSXD-IDX)
038000             MOVE WK-N-INCID-MODIFICATION-DATE (WK-X-INCID-IDX)
038100                TO WK-N-INSXD-MODIFICATION-DATE (WK-X-INSXD-IDX)
038200     END-IF.
038300
038400*---------------------------------------------------------------*
038500 D199-COPY-ONE-TO-INSERT-TABLE-EX.
038600*---------------------------------------------------------------*
038700     EXIT.
038800
038900 EJECT
039000*---------------------------------------------------------------*
039100 E000-DRIVE-DELETES.
039200*---------------------------------------------------------------*
039300     MOVE    ZERO                TO    WK-N-DELXD-ROW-COUNT.
039400     PERFORM E100-COPY-ONE-TO-DELETE-TABLE
039500        THRU E199-COPY-ONE-TO-DELETE-TABLE-EX
039600        VARYING WK-X-EXIST-IDX FROM 1 BY 1
039700        UNTIL WK-X-EXIST-IDX > WK-N-EXIST-ROW-COUNT.
039800
039900     CALL    "RGXDELXD"          USING WK-C-DELXD-RECORD.
040000     MOVE    WK-N-DELXD-DELETED-CNT
040100                                 TO    WK-N-RECON-DELETED-CNT.
040200
040300*---------------------------------------------------------------*
040400 E099-DRIVE-DELETES-EX.
040500*---------------------------------------------------------------*
040600     EXIT.
040700
040800*---------------------------------------------------------------*
040900 E100-COPY-ONE-TO-DELETE-TABLE.
041000*---------------------------------------------------------------*
041100     IF      WK-C-EXIST-NOT-MATCHED (WK-X-EXIST-IDX)
041200             ADD 1 TO WK-N-DELXD-ROW-COUNT
041300             SET WK-X-DELXD-IDX TO WK-N-DELXD-ROW-COUNT
041400             MOVE WK-N-EXIST-XDB-ID-KEY (WK-X-EXIST-IDX)
041500                TO WK-N-DELXD-XDB-ID-KEY (WK-X-DELXD-IDX)
041600             MOVE WK-N-EXIST-RGD-ID (WK-X-EXIST-IDX)
041700                TO WK-N-DELXD-RGD-ID (WK-X-DELXD-IDX)
041800             MOVE WK-N-EXIST-XDB-KEY (WK-X-EXIST-IDX)
041900                TO WK-N-DELXD-XDB-KEY (WK-X-DELXD-IDX)
042000             MOVE WK-C-EXIST-ACC-ID (WK-X-EXIST-IDX)
042100                TO WK-C-DELXD-ACC-ID (WK-X-DELXD-IDX)
042200             MOVE WK-C-EXIST-SRC-PIPELINE (WK-X-EXIST-IDX)
042300                TO WK-C-DELXD-SRC-PIPELINE (WK-X-DELXD-IDX)
042400     END-IF.
042500
042600*---------------------------------------------------------------*
042700 E199-COPY-ONE-TO-DELETE-TABLE-EX.
042800*---------------------------------------------------------------*
042900     EXIT.
043000
043100 EJECT
043200*---------------------------------------------------------------*
043300 F000-DRIVE-TOUCHES.
043400*---------------------------------------------------------------*
043500     MOVE    ZERO                TO    WK-N-TCHXD-ROW-COUNT.
043600     PERFORM F100-COPY-ONE-TO-TOUCH-TABLE
043700        THRU F199-COPY-ONE-TO-TOUCH-TABLE-EX
043800        VARYING WK-X-EXIST-IDX FROM 1 BY 1
043900        UNTIL WK-X-EXIST-IDX > WK-N-EXIST-ROW-COUNT.
044000
044100     CALL    "RGXTCHXD"          USING WK-C-TCHXD-RECORD.
044200     MOVE    WK-N-TCHXD-UPDATED-CNT
044300                                 TO    WK-N-RECON-MATCHED-CNT.
044400
044500*---------------------------------------------------------------*
044600 F099-DRIVE-TOUCHES-EX.
044700*---------------------------------------------------------------*
044800     EXIT.
044900
045000*---------------------------------------------------------------*
045100 F100-COPY-ONE-TO-TOUCH-TABLE.
045200*---------------------------------------------------------------*
045300     IF      WK-C-EXIST-IS-MATCHED (WK-X-EXIST-IDX)
045400             ADD 1 TO WK-N-TCHXD-ROW-COUNT
045500             SET WK-X-TCHXD-IDX TO WK-N-TCHXD-ROW-COUNT
045600             MOVE WK-N-EXIST-XDB-ID-KEY (WK-X-EXIST-IDX)
045700                TO WK-N-TCHXD-KEY-TABLE (WK-X-TCHXD-IDX)
045800     END-IF.
045900
046000*---------------------------------------------------------------*
046100 F199-COPY-ONE-TO-TOUCH-TABLE-EX.
046200*---------------------------------------------------------------*
046300     EXIT.
046400
046500******************************************************************
046600*************** END OF PROGRAM SOURCE - RGXRECON ***************
046700******************************************************************
