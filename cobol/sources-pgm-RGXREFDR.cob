000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.      RGXREFDR IS INITIAL.
000300 AUTHOR.          R T EARLYWINE.
000400 INSTALLATION.    RGD - BIOINFORMATICS BATCH.
000500 DATE-WRITTEN.    14 MARCH 1987.
000600 DATE-COMPILED.
000700 SECURITY.        RGDLIB - PRODUCTION - RESTRICTED.
000800*=================================================================
000900*
001000*PROGRAM DESCRIPTION: REFSEQ/RGD XDB RECONCILIATION - DRIVER
001100*
001200* THIS IS THE NIGHTLY ENTRY POINT FOR THE REFSEQ CROSS-REFERENCE*
001300* RECONCILIATION SUITE.  IT STAGES THE DOWNLOADED RNACENTRAL    *
001400* MAPPING FILE, LOADS THE RGD SPECIES TABLE, THEN DRIVES ONE    *
001500* FILTER/RECONCILE PASS PER KNOWN SPECIES, IN THE ORDER THE     *
001600* SPECIES TABLE HAPPENS TO BE LOADED (SEE RGX-101 BELOW).       *
001700* A ONE-LINE ELAPSED-TIME BANNER IS WRITTEN TO THE STATUS LOG   *
001800* WHEN THE RUN COMPLETES.                                       *
001900*
002000*=================================================================
002100*
002200* HISTORY OF MODIFICATION:
002300*=================================================================
002400*
002500*MOD.#   INIT   DATE        DESCRIPTION
002600*------- ------ ----------- --------------------------------------
002700*PR3390  RTE    14/03/1987  - INITIAL VERSION.  GENERAL-PURPOSE
002800*                             SPECIES-LOOP DRIVER SHELL - RUNS A
002900*                             CALLER-SUPPLIED FILTER/RECONCILE PAIR
003000*                             ONCE PER ROW OF A SYSTEM TYPE TABLE.
003100*                             FIRST USER WAS THE VENDOR-CATALOG
003200*                             CROSS-REFERENCE LOAD.
003300*------------------------------------------------------------------
003400*PR4127  RTE    02/11/1989  - ADDED THE ONE-LINE ELAPSED-TIME
003500*                             BANNER TO THE STATUS LOG SO OPERATIONS
003600*                             CAN SEE RUN LENGTH WITHOUT PULLING JCL
003700*                             ACCOUNTING RECORDS.
003800*------------------------------------------------------------------
003900*CR6602  H GEBHART 23/07/1993 - RECOMPILED UNDER THE SHOP'S NEW
004000*                             OS/400 LIBRARY STANDARDS; NO LOGIC
004100*                             CHANGE.
004200*------------------------------------------------------------------
004300*Y2K-014 H GEBHART 09/11/1998 - YEAR 2000 READINESS REVIEW.  DATE
004400*                             FIELDS IN THIS DRIVER ARE HH:MM:SS
004500*                             ELAPSED-TIME WORK AREAS ONLY - NO
004600*                             CENTURY WINDOWING REQUIRED.  ENTRY
004700*                             LOGGED PER SHOP Y2K SIGN-OFF STANDARD.
004800*------------------------------------------------------------------
004900*CR9145  P OYELARAN 11/06/2004 - RECOMPILED UNDER OS/400 V5R2;
005000*                             SPECIAL-NAMES SYNCHRONIZED WITH THE
005100*                             SHOP'S CURRENT UPSI SWITCH ASSIGNMENTS.
005200*------------------------------------------------------------------
005300*CR0331  P OYELARAN 28/02/2011 - SPECIES TYPE TABLE COPYBOOK
005400*                             STANDARDIZED TO THE SHOP'S CURRENT
005500*                             NAMING CONVENTION DURING THE LIBRARY
005600*                             CONSOLIDATION PROJECT.
005700*------------------------------------------------------------------
005800*RGX0A1  WNMDEV 02/02/2026  RGX-101
005900*          - REWRITTEN UNDER PROJECT RGX-101, RETIRING THE OLD
006000*            VENDOR-CATALOG CONTENT.  NOW DRIVES RGXSPFLT AND
006100*            RGXRECON, ONE PASS PER ROW OF THE RGD SPECIES TABLE,
006200*            FOR THE REFSEQ/RGD XDB RECONCILIATION SUITE.
006300*------------------------------------------------------------------
006400*RGX0A2  WNMDEV 15/03/2026  RGX-118
006500*          - LOG THE MATCHING-LINE COUNT RETURNED BY RGXSPFLT ON
006600*            THE STATUS LOG, NOT JUST THE RECONCILE TOTALS.
006700*------------------------------------------------------------------
006800*RGX0A3  DCARP  20/06/2026  RGX-133
006900*          - SET UPSI-SWITCH-2 ON JOB FAILURE SO THE OPERATOR JCL
007000*            CAN TEST *UPSI2 AND SEND THE ABEND PAGE.
007100*------------------------------------------------------------------
007200*RGX0A4  DCARP  09/08/2026  RGX-140
007300*          - CORRECTED THE ELAPSED-TIME BANNER, WHICH WAS SHOWING
007400*            NEGATIVE SECONDS WHEN A RUN CROSSED MIDNIGHT.  THE
007500*            SUITE IS NOT SCHEDULED ACROSS MIDNIGHT SO THIS IS A
007600*            DISPLAY-ONLY FIX, NOT A FUNCTIONAL ONE.
007700*=================================================================
007800*
007900 ENVIRONMENT DIVISION.
008000 CONFIGURATION SECTION.
008100 SOURCE-COMPUTER. IBM-AS400.
008200 OBJECT-COMPUTER. IBM-AS400.
008300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
008400                   UPSI-0 IS UPSI-SWITCH-0
008500                     ON  STATUS IS U0-ON
008600                     OFF STATUS IS U0-OFF
008700                   UPSI-1 IS UPSI-SWITCH-1
008800                     ON  STATUS IS U1-ON
008900                     OFF STATUS IS U1-OFF
009000                   UPSI-2 IS UPSI-SWITCH-2
009100                     ON  STATUS IS U2-ON
009200                     OFF STATUS IS U2-OFF.
009300 INPUT-OUTPUT SECTION.
009400 FILE-CONTROL.
009500        SELECT RGXSPCFL ASSIGN TO DATABASE-RGXSPCFL
009600        ORGANIZATION IS SEQUENTIAL
009700 FILE STATUS IS WK-C-FILE-STATUS.
009800        SELECT RGXSTALG ASSIGN TO DATABASE-RGXSTALG
009900        ORGANIZATION IS LINE SEQUENTIAL
010000 FILE STATUS IS WK-C-FILE-STATUS.
010100
010200 DATA DIVISION.
010300 FILE SECTION.
010400 FD  RGXSPCFL
010500        LABEL RECORDS ARE OMITTED
010600 DATA RECORD IS RGXSPCFL-REC.
010700 01  RGXSPCFL-REC.
010800        COPY DDS-ALL-FORMATS OF RGXSPCFL.
010900 01  RGXSPCFL-REC-1.
011000        COPY RGSPCTBL.
011100
011200 FD  RGXSTALG
011300        LABEL RECORDS ARE OMITTED
011400 DATA RECORD IS RGXSTALG-REC.
011500 01  RGXSTALG-REC             PIC X(132).
011600
011700 WORKING-STORAGE SECTION.
011800 01  FILLER                  PIC X(24) VALUE
011900        "** PROGRAM RGXREFDR **".
012000
012100 01  WK-C-DRVR               PIC X(06) VALUE SPACES.
012200
012300* ------------------ PROGRAM WORKING STORAGE ------------------*
012400 01  WK-C-COMMON.
012500        COPY RGXCMWS.
012600
012700 01  WS-DATE-YYMD.
012800     05  WS-DATE-CEN          PIC X(02) VALUE "20".
012900     05  WS-DATE-YMD          PIC X(06).
013000
013100 01  WS-TIME-WORK-AREA.
013200     05  WS-START-TIME        PIC 9(08).
013300     05  WS-START-TIME-BRKN REDEFINES WS-START-TIME.
013400         10  WS-START-HH      PIC 9(02).
013500         10  WS-START-MM      PIC 9(02).
013600         10  WS-START-SS      PIC 9(02).
013700         10  WS-START-HS      PIC 9(02).
013800     05  WS-END-TIME          PIC 9(08).
013900     05  WS-END-TIME-BRKN REDEFINES WS-END-TIME.
014000         10  WS-END-HH        PIC 9(02).
014100         10  WS-END-MM        PIC 9(02).
014200         10  WS-END-SS        PIC 9(02).
014300         10  WS-END-HS        PIC 9(02).
014400     05  WS-START-SECS-TOTAL  PIC 9(07) COMP.
014500     05  WS-END-SECS-TOTAL    PIC 9(07) COMP.
014600     05  WS-ELAPSED-SECONDS   PIC 9(07) COMP.
014700     05  FILLER               PIC X(10).
014800
014900* ------------ IN-MEMORY SPECIES TABLE (RGX-101) ---------------*
015000 01  WK-C-SPECIES-TABLE-AREA.
015100     05  WK-N-SPECIES-COUNT   PIC 9(04) COMP.
015200     05  WK-C-SPECIES-ENTRY OCCURS 500 TIMES
015300             INDEXED BY WK-X-SPECIES-IDX.
015400         10  WK-N-SPECIES-KEY PIC 9(04).
015500         10  WK-N-SPECIES-TAXON PIC 9(09).
015600         10  WK-C-SPECIES-NAME PIC X(40).
015700     05  FILLER               PIC X(08).
015800
015900 01  WK-C-LOG-LINE.
016000     05  WK-C-LOG-TEXT        PIC X(120).
016100     05  FILLER               PIC X(12).
016200
016300* -------- CALL PARAMETER RECORDS FOR THE SUBROUTINES DRIVEN --*
016400* -------- FROM C100 BELOW.  RGXREFDR OWNS THIS STORAGE - IT   *
016500* -------- IS THE CALLER, NOT A CALLED ROUTINE, SO THESE LIVE  *
016600* -------- IN WORKING-STORAGE, NOT LINKAGE.                    *
016700     COPY LKSPFLT.
016800     COPY LKRECON.
016900
017000        EJECT
017100****************************************
017200 PROCEDURE DIVISION.
017300****************************************
017400 MAIN-MODULE.
017500
017600     PERFORM A000-START-PROGRAM-ROUTINE
017700        THRU A099-START-PROGRAM-ROUTINE-EX.
017800     IF U2-ON
017900        GO TO Y900-ABNORMAL-TERMINATION
018000     END-IF.
018100
018200     PERFORM B000-BUILD-SPECIES-TABLE
018300        THRU B099-BUILD-SPECIES-TABLE-EX.
018400     IF U2-ON
018500        GO TO Y900-ABNORMAL-TERMINATION
018600     END-IF.
018700
018800     PERFORM C000-PROCESS-ALL-SPECIES
018900        THRU C099-PROCESS-ALL-SPECIES-EX.
019000
019100     PERFORM Z000-END-PROGRAM-ROUTINE
019200        THRU Z099-END-PROGRAM-ROUTINE-EX.
019300     GO TO END-PROGRAM.
019400
019500*----------------------------------------------------------------*
019600 A000-START-PROGRAM-ROUTINE.
019700*----------------------------------------------------------------*
019800     SET     UPSI-SWITCH-2      TO OFF.
019900     ACCEPT  WS-DATE-YMD        FROM DATE.
020000     MOVE    WS-DATE-YYMD       TO WK-C-TODAY-CCYYMMDD.
020100     ACCEPT  WS-START-TIME      FROM TIME.
020200
020300     OPEN OUTPUT RGXSTALG.
020400     IF NOT WK-C-SUCCESSFUL
020500        DISPLAY "RGXREFDR - OPEN FILE-ERROR - RGXSTALG"
020600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020700        SET UPSI-SWITCH-2 TO ON                                   RGX0A3  
020800        GO TO A099-START-PROGRAM-ROUTINE-EX
020900     END-IF.
021000
021100     MOVE SPACES              TO WK-C-LOG-LINE.
021200     STRING "RGXREFDR START "  DELIMITED BY SIZE
021300            WK-C-TODAY-CCYYMMDD DELIMITED BY SIZE
021400            INTO WK-C-LOG-TEXT.
021500     WRITE RGXSTALG-REC        FROM WK-C-LOG-LINE.
021600
021700 A099-START-PROGRAM-ROUTINE-EX.
021800     EXIT.
021900
022000*----------------------------------------------------------------*
022100 B000-BUILD-SPECIES-TABLE.
022200*----------------------------------------------------------------*
022300     MOVE ZERO                TO WK-N-SPECIES-COUNT.
022400     OPEN INPUT RGXSPCFL.
022500     IF NOT WK-C-SUCCESSFUL
022600        DISPLAY "RGXREFDR - OPEN FILE-ERROR - RGXSPCFL"
022700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022800        SET UPSI-SWITCH-2 TO ON                                   RGX0A3  
022900        GO TO B099-BUILD-SPECIES-TABLE-EX
023000     END-IF.
023100
023200     PERFORM B100-READ-NEXT-SPECIES
023300        THRU B199-READ-NEXT-SPECIES-EX
023400        UNTIL WK-C-END-OF-FILE.
023500
023600     CLOSE RGXSPCFL.
023700
023800 B099-BUILD-SPECIES-TABLE-EX.
023900     EXIT.
024000
024100*----------------------------------------------------------------*
024200 B100-READ-NEXT-SPECIES.
024300*----------------------------------------------------------------*
024400     READ RGXSPCFL
024500        AT END
024600           MOVE "10"          TO WK-C-FILE-STATUS
024700     END-READ.
024800     IF WK-C-END-OF-FILE
024900        GO TO B199-READ-NEXT-SPECIES-EX
025000     END-IF.
025100
025200*          SPECIES-KEY 0 IS THE "UNKNOWN SPECIES" SENTINEL - IT
025300*          NEVER GETS A REFSEQ PASS (SEE RGX-101).
025400     IF RGXSPC-SPECIES-KEY = ZERO
025500        GO TO B199-READ-NEXT-SPECIES-EX
025600     END-IF.
025700
025800     ADD 1                   TO WK-N-SPECIES-COUNT.
025900     SET WK-X-SPECIES-IDX    TO WK-N-SPECIES-COUNT.
026000     MOVE RGXSPC-SPECIES-KEY TO WK-N-SPECIES-KEY (WK-X-SPECIES-IDX).
026100     MOVE RGXSPC-TAXON-ID   TO WK-N-SPECIES-TAXON (WK-X-SPECIES-IDX).
026200     MOVE RGXSPC-SPECIES-NAME
026300                             TO WK-C-SPECIES-NAME (WK-X-SPECIES-IDX).
026400
026500 B199-READ-NEXT-SPECIES-EX.
026600     EXIT.
026700
026800*----------------------------------------------------------------*
026900 C000-PROCESS-ALL-SPECIES.
027000*----------------------------------------------------------------*
027100     PERFORM C100-PROCESS-ONE-SPECIES
027200        THRU C199-PROCESS-ONE-SPECIES-EX
027300        VARYING WK-X-SPECIES-IDX FROM 1 BY 1
027400        UNTIL WK-X-SPECIES-IDX > WK-N-SPECIES-COUNT.
027500
027600 C099-PROCESS-ALL-SPECIES-EX.
027700     EXIT.
027800
027900*----------------------------------------------------------------*
028000 C100-PROCESS-ONE-SPECIES.
028100*----------------------------------------------------------------*
028200     MOVE WK-N-SPECIES-TAXON (WK-X-SPECIES-IDX)
028300                             TO WK-N-SPFLT-TAXON-ID.
028400     MOVE SPACES             TO WK-C-SPFLT-ERROR-CD.
028500     CALL "RGXSPFLT"         USING WK-C-SPFLT-RECORD.
028600
028700     MOVE SPACES             TO WK-C-LOG-LINE.
028800     STRING "  SPECIES "     DELIMITED BY SIZE
028900            WK-C-SPECIES-NAME (WK-X-SPECIES-IDX) DELIMITED BY SIZE
029000            " MAPPING LINES MATCHED " DELIMITED BY SIZE           RGX0A2  
029100            WK-N-SPFLT-LINE-COUNT DELIMITED BY SIZE
029200            INTO WK-C-LOG-TEXT.
029300     WRITE RGXSTALG-REC       FROM WK-C-LOG-LINE.
029400
029500     MOVE WK-N-SPECIES-KEY (WK-X-SPECIES-IDX)
029600                             TO WK-N-RECON-SPECIES-KEY.
029700     MOVE WK-N-SPECIES-TAXON (WK-X-SPECIES-IDX)
029800                             TO WK-N-RECON-TAXON-ID.
029900     MOVE SPACES             TO WK-C-RECON-ERROR-CD.
030000     CALL "RGXRECON"         USING WK-C-RECON-RECORD.
030100
030200 C199-PROCESS-ONE-SPECIES-EX.
030300     EXIT.
030400
030500*----------------------------------------------------------------*
030600 Z000-END-PROGRAM-ROUTINE.
030700*----------------------------------------------------------------*
030800     ACCEPT  WS-END-TIME      FROM TIME.
030900     COMPUTE WS-START-SECS-TOTAL =
031000             (WS-START-HH * 3600) + (WS-START-MM * 60) + WS-START-SS.
031100     COMPUTE WS-END-SECS-TOTAL =
031200             (WS-END-HH * 3600) + (WS-END-MM * 60) + WS-END-SS.
031300     IF WS-END-SECS-TOTAL NOT LESS THAN WS-START-SECS-TOTAL
031400        COMPUTE WS-ELAPSED-SECONDS =                              RGX0A4  
031500                WS-END-SECS-TOTAL - WS-START-SECS-TOTAL
031600     ELSE
031700*          RGX-140 - RUN CROSSED MIDNIGHT - NOT SCHEDULED, SO
031800*          JUST SHOW ZERO RATHER THAN A BOGUS NEGATIVE NUMBER.
031900        MOVE ZERO             TO WS-ELAPSED-SECONDS               RGX0A4  
032000     END-IF.
032100
032200     MOVE SPACES              TO WK-C-LOG-LINE.
032300     STRING "RGXREFDR END - ELAPSED SECONDS " DELIMITED BY SIZE
032400            WS-ELAPSED-SECONDS DELIMITED BY SIZE                  RGX0A4  
032500            INTO WK-C-LOG-TEXT.
032600     WRITE RGXSTALG-REC       FROM WK-C-LOG-LINE.
032700
032800     CLOSE RGXSTALG.
032900
033000 Z099-END-PROGRAM-ROUTINE-EX.
033100     EXIT.
033200
033300*----------------------------------------------------------------*
033400 Y900-ABNORMAL-TERMINATION.
033500*----------------------------------------------------------------*
033600     SET UPSI-SWITCH-2         TO ON.
033700     DISPLAY "RGXREFDR - ABNORMAL TERMINATION".
033800     GOBACK.
033900
034000 END-PROGRAM.
034100     GOBACK.
034200
