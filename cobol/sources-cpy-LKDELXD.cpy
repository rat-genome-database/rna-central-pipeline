000100* LKDELXD.CPYBK - LINKAGE RECORD FOR CALL "RGXDELXD"
000200* CALLER (RGXRECON) PASSES THE TO-BE-DELETED CANDIDATE TABLE;
000300* RGXDELXD RETURNS HOW MANY ROWS IT ACTUALLY REMOVED.  WK-N-
000400* DELXD-XDB-ID-KEY CARRIES THE SURROGATE KEY WHEN KNOWN (SEE
000500* THE LOOKUP-FOR-DELETE RULE IN RGXDELXD).
000600*---------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*---------------------------------------------------------------*
000900* PR4803  JMS       03/10/1990 - INITIAL VERSION.  GENERIC
001000*                    "DELETE-CANDIDATE" DAO SHELL LINKAGE -
001100*                    FIRST USER WAS THE VENDOR-CATALOG LOAD.
001200*---------------------------------------------------------------*
001300* CR6606  H GEBHART 23/07/1993 - RECOMPILED UNDER THE SHOP'S
001400*                    NEW OS/400 LIBRARY STANDARDS; NO LAYOUT
001500*                    CHANGE.
001600*---------------------------------------------------------------*
001700* Y2K-018 H GEBHART 09/11/1998 - YEAR 2000 READINESS REVIEW. NO
001800*                    DATE FIELDS ARE CARRIED ON THIS LINKAGE
001900*                    RECORD.
002000*---------------------------------------------------------------*
002100* CR9148  P OYELARAN 11/06/2004 - ADDED WK-N-DELXD-XDB-ID-KEY
002200*                    SO THE CALLED ROUTINE COULD LOOK UP BY THE
002300*                    NEW ALTERNATE KEY INSTEAD OF THE IDENTITY
002400*                    GROUP.
002500*---------------------------------------------------------------*
002600* RGX0J1  WNMDEV    09/02/2026 - RGX-101
002700*                    - REWRITTEN UNDER PROJECT RGX-101 FOR THE
002800*                      REFSEQ/RGD XDB-ID-RECORD LAYOUT, RETIRING
002900*                      THE OLD VENDOR-CATALOG COLUMN LIST.
003000*---------------------------------------------------------------*
003100 01  WK-C-DELXD-RECORD.
003200     05  WK-C-DELXD-INPUT.
003300         10  WK-N-DELXD-ROW-COUNT      PIC 9(05) COMP.
003400         10  WK-C-DELXD-ROW-TABLE OCCURS 20000 TIMES
003500                 INDEXED BY WK-X-DELXD-IDX.
003600             15  WK-N-DELXD-XDB-ID-KEY      PIC 9(09).
003700             15  WK-N-DELXD-RGD-ID          PIC 9(09).
003800             15  WK-N-DELXD-XDB-KEY         PIC 9(04).
003900             15  WK-C-DELXD-ACC-ID          PIC X(40).
004000             15  WK-C-DELXD-SRC-PIPELINE    PIC X(20).
004100     05  WK-C-DELXD-OUTPUT.
004200         10  WK-N-DELXD-DELETED-CNT    PIC 9(05) COMP.
004300         10  FILLER                    PIC X(10) VALUE SPACES.
