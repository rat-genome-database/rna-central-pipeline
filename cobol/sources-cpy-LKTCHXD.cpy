000100* LKTCHXD.CPYBK - LINKAGE RECORD FOR CALL "RGXTCHXD"
000200* CALLER (RGXRECON) PASSES THE SURROGATE KEYS OF THE ROWS WHOSE
000300* MODIFICATION-DATE IS TO BE REFRESHED; RGXTCHXD RETURNS HOW
000400* MANY ROWS IT ACTUALLY UPDATED.
000500*---------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*---------------------------------------------------------------*
000800* PR4804  JMS       03/10/1990 - INITIAL VERSION.  GENERIC
000900*                    "REFRESH MODIFICATION-DATE" DAO SHELL
001000*                    LINKAGE - FIRST USER WAS THE VENDOR-CATALOG
001100*                    LOAD.
001200*---------------------------------------------------------------*
001300* CR6607  H GEBHART 23/07/1993 - RECOMPILED UNDER THE SHOP'S
001400*                    NEW OS/400 LIBRARY STANDARDS; NO LAYOUT
001500*                    CHANGE.
001600*---------------------------------------------------------------*
001700* Y2K-019 H GEBHART 09/11/1998 - YEAR 2000 READINESS REVIEW. NO
001800*                    DATE FIELDS ARE CARRIED ON THIS LINKAGE
001900*                    RECORD.
002000*---------------------------------------------------------------*
002100* CR9149  P OYELARAN 11/06/2004 - RECOMPILED UNDER OS/400 V5R2;
002200*                    NO LAYOUT CHANGE.
002300*---------------------------------------------------------------*
002400* RGX0K1  WNMDEV    10/02/2026 - RGX-101
002500*                    - REWRITTEN UNDER PROJECT RGX-101 FOR THE
002600*                      REFSEQ/RGD XDB-ID-RECORD LAYOUT, RETIRING
002700*                      THE OLD VENDOR-CATALOG COLUMN LIST.
002800*---------------------------------------------------------------*
002900 01  WK-C-TCHXD-RECORD.
003000     05  WK-C-TCHXD-INPUT.
003100         10  WK-N-TCHXD-ROW-COUNT      PIC 9(05) COMP.
003200         10  WK-N-TCHXD-KEY-TABLE PIC 9(09) OCCURS 20000 TIMES
003300                 INDEXED BY WK-X-TCHXD-IDX.
003400     05  WK-C-TCHXD-OUTPUT.
003500         10  WK-N-TCHXD-UPDATED-CNT    PIC 9(05) COMP.
003600     05  FILLER                    PIC X(10) VALUE SPACES.
