000100*****************************************************************
000200*      WORKING STORAGE COMMON AREA FOR THE RGD/REFSEQ XDB       *
000300*      RECONCILIATION SUITE.  COPY'D AS WK-C-COMMON INTO EVERY  *
000400*      PROGRAM AND SUBROUTINE IN THIS SUITE (RGXREFDR,          *
000500*      RGXSPFLT, RGXRECON, RGXINCID, RGXINSXD, RGXDELXD,        *
000600*      RGXTCHXD) SO FILE-STATUS TESTING AND TODAY'S DATE ARE    *
000700*      HANDLED THE SAME WAY EVERYWHERE.                         *
000800*****************************************************************
000900* MODIFICATION HISTORY                                          *
001000*****************************************************************
001100* TAG    DATE       DEV    DESCRIPTION                          *
001200*------- ---------- ------ ------------------------------------ *
001300* PR3389  14/03/1987 RTE    - INITIAL VERSION.  GENERIC "COMMON *
001400*                     FILE-STATUS / TODAY'S-DATE" WORK AREA     *
001500*                     COPYBOOK, PATTERNED ON THE SHOP'S STANDARD*
001600*                     HEADER-BLOCK LIBRARY.  FIRST USER WAS THE *
001700*                     VENDOR-CATALOG CROSS-REFERENCE LOAD.      *
001800*---------------------------------------------------------------*
001900* CR6601  23/07/1993 H GEBHART - RECOMPILED UNDER THE SHOP'S NEW*
002000*                     OS/400 LIBRARY STANDARDS; NO LAYOUT       *
002100*                     CHANGE.                                   *
002200*---------------------------------------------------------------*
002300* Y2K-013 09/11/1998 H GEBHART - YEAR 2000 READINESS REVIEW.    *
002400*                     WK-C-TODAY-CCYYMMDD IS ALREADY AN 8-BYTE  *
002500*                     CENTURY-INCLUSIVE FIELD - NO CHANGE       *
002600*                     REQUIRED.  ENTRY LOGGED PER SHOP Y2K      *
002700*                     SIGN-OFF STANDARD.                        *
002800*---------------------------------------------------------------*
002900* CR9144  11/06/2004 P OYELARAN - RECOMPILED UNDER OS/400 V5R2; *
003000*                     NO LAYOUT CHANGE.                         *
003100*---------------------------------------------------------------*
003200* RGX0A1  02/02/2026 WNMDEV - RGX-101                            *
003300*                       - REPURPOSED UNDER PROJECT RGX-101 AS   *
003400*                         THE COMMON WORK AREA FOR THE REFSEQ   *
003500*                         XDB RECONCILIATION SUITE, RETIRING    *
003600*                         THE OLD VENDOR-CATALOG CONSTANTS      *
003700*---------------------------------------------------------------*
003800* RGX0A2  15/03/2026 WNMDEV - RGX-118                            *
003900*                       - ADD WK-C-XDB-TAG-REFSEQ, USED BY      *
004000*                         RGXSPFLT WHEN COMPARING THE MAPPING   *
004100*                         FILE TAG COLUMN                       *
004200*****************************************************************
004300 01  WK-C-COMMON-AREA.
004400     05  WK-C-FILE-STATUS            PIC X(02).
004500         88  WK-C-SUCCESSFUL                  VALUE "00".
004600         88  WK-C-DUPLICATE-KEY               VALUE "22".
004700         88  WK-C-RECORD-NOT-FOUND            VALUE "23".
004800         88  WK-C-END-OF-FILE                 VALUE "10".
004900
005000     05  WK-C-FOUND-SW                PIC X(01) VALUE "N".
005100         88  WK-C-FOUND                       VALUE "Y".
005200         88  WK-C-NOT-FOUND                   VALUE "N".
005300
005400* ---------------- TODAY'S DATE, CCYYMMDD ----------------------*
005500     05  WK-C-TODAY-CCYYMMDD          PIC 9(08).
005600     05  WK-C-TODAY-BROKEN REDEFINES WK-C-TODAY-CCYYMMDD.
005700         10  WK-C-TODAY-CCYY          PIC 9(04).
005800         10  WK-C-TODAY-MM            PIC 9(02).
005900         10  WK-C-TODAY-DD            PIC 9(02).
006000
006100* ------------ SUITE-WIDE CONSTANTS (SEE RGX-101) ---------------*
006200     05  WK-C-SRC-PIPELINE            PIC X(20) VALUE
006300         "RGDREFSEQXDB".
006400     05  WK-N-XDB-KEY-REFSEQ          PIC 9(04) VALUE 56.
006500     05  WK-C-XDB-TAG-REFSEQ          PIC X(10) VALUE
006600         "REFSEQ".
006700
006800     05  FILLER                       PIC X(20) VALUE SPACES.
