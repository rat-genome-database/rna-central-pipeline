000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RGXINSXD.
000500 AUTHOR.         J M SANDOVAL.
000600 INSTALLATION.   RGD - BIOINFORMATICS BATCH.
000700 DATE-WRITTEN.   03 OCTOBER 1990.
000800 DATE-COMPILED.
000900 SECURITY.       RGDLIB - PRODUCTION - RESTRICTED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO INSERT NEW ROWS ON
001200*               RGXSTOFL FOR ONE SPECIES.  THE CALLER (RGXRECON)
001300*               PASSES THE FULL TO-BE-INSERTED CANDIDATE TABLE.
001400*               EVERY CANDIDATE IS LOGGED TO RGXINSLG BEFORE THE
001500*               WRITE IS ATTEMPTED, WHETHER OR NOT IT TURNS OUT
001600*               TO BE A DUPLICATE (SEE RGX-101).  A DUPLICATE IS
001700*               DETECTED VIA THE ALTERNATE (IDENTITY) KEY ON
001800*               RGXSTOFL AND IS SKIPPED, NOT COUNTED AS INSERTED.
001900*
002000*               IF THE CANDIDATE TABLE IS EMPTY NEITHER RGXSTOFL
002100*               NOR RGXINSLG IS OPENED AND NO LOG LINE IS WRITTEN
002200*               (SEE RGX-101).
002300*
002400*================================================================
002500* HISTORY OF MODIFICATION:
002600*================================================================
002700*PR4802  JMS    03/10/1990  - INITIAL VERSION.  GENERIC "INSERT
002800*                              CANDIDATE TABLE, LOG EVERY ROW,
002900*                              SKIP DUPLICATES" DAO SHELL - FIRST
003000*                              USER WAS THE VENDOR-CATALOG LOAD.
003100*----------------------------------------------------------------*
003200*CR6605  H GEBHART 23/07/1993 - RECOMPILED UNDER THE SHOP'S NEW
003300*                              OS/400 LIBRARY STANDARDS; NO LOGIC
003400*                              CHANGE.
003500*----------------------------------------------------------------*
003600*Y2K-017 H GEBHART 09/11/1998 - YEAR 2000 READINESS REVIEW.
003700*                              CREATION-DATE/MODIFICATION-DATE
003800*                              STAMPS WIDENED TO CCYYMMDD; PRIOR
003900*                              YYMMDD FORMAT RETIRED.
004000*----------------------------------------------------------------*
004100*CR9147  P OYELARAN 11/06/2004 - RECOMPILED UNDER OS/400 V5R2;
004200*                              ALTERNATE-KEY DUPLICATE CHECK ADDED
004300*                              WHEN RGXSTOFL WAS MOVED TO A DDS
004400*                              FILE WITH A UNIQUE ALTERNATE INDEX.
004500*----------------------------------------------------------------*
004600*RGX0I1  WNMDEV 10/02/2026 - RGX-101
004700*                                 - REWRITTEN UNDER PROJECT RGX-101
004800*                                   FOR THE REFSEQ/RGD XDB-ID-RECORD
004900*                                   LAYOUT, RETIRING THE OLD
005000*                                   VENDOR-CATALOG COLUMN LIST.
005100*---------------------------------------------------------------*
005200 EJECT
005300**********************
005400 ENVIRONMENT DIVISION.
005500**********************
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.  IBM-AS400.
005800 OBJECT-COMPUTER.  IBM-AS400.
005900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006000                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT RGXSTOFL ASSIGN TO DATABASE-RGXSTOFL
006500            ORGANIZATION      IS INDEXED
006600            ACCESS MODE       IS DYNAMIC
006700            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
006800            ALTERNATE RECORD KEY IS RGXSTO-IDENTITY-KEY-ALT
006900            FILE STATUS       IS WK-C-FILE-STATUS.
007000     SELECT RGXINSLG ASSIGN TO DATABASE-RGXINSLG
007100            ORGANIZATION      IS LINE SEQUENTIAL
007200            FILE STATUS       IS WK-C-FILE-STATUS.
007300
007400***************
007500 DATA DIVISION.
007600***************
007700 FILE SECTION.
007800**************
007900 FD  RGXSTOFL
008000     LABEL RECORDS ARE OMITTED
008100     DATA RECORD IS RGXSTOFL-REC.
008200 01  RGXSTOFL-REC.
008300     COPY DDS-ALL-FORMATS OF RGXSTOFL.
008400 01  RGXSTOFL-REC-1.
008500     COPY RGXDBREC.
008600
008700 FD  RGXINSLG
008800     LABEL RECORDS ARE OMITTED
008900     DATA RECORD IS RGXINSLG-REC.
009000 01  RGXINSLG-REC                PIC X(132).
009100
009200*************************
009300 WORKING-STORAGE SECTION.
009400*************************
009500 01  FILLER                  PIC X(24)  VALUE
009600     "** PROGRAM RGXINSXD **".
009700
009800* ------------------ PROGRAM WORKING STORAGE -------------------*
009900 01  WK-C-COMMON.
010000     COPY RGXCMWS.
010100
010200 01  WS-DATE-YYMD.
010300     05  WS-DATE-CEN              PIC X(02) VALUE "20".
010400     05  WS-DATE-YMD              PIC X(06).
010500
010600 01  WS-C-FLAG.
010700     05  WS-C-DUP-FOUND           PIC X(01) VALUE "N".
010800         88  WS-C-IS-DUPLICATE            VALUE "Y".
010900         88  WS-C-NOT-DUPLICATE           VALUE "N".
011000
011100 01  WS-KEY-COUNTERS.
011200     05  WS-N-NEXT-ID-KEY         PIC 9(09) COMP.
011300     05  WS-N-INSERTED-COUNT      PIC 9(05) COMP.
011400     05  FILLER                   PIC X(08).
011500
011600 01  WK-C-LOG-LINE.
011700     05  WK-C-LOG-TEXT            PIC X(120).
011800     05  FILLER                   PIC X(12).
011900
012000 EJECT
012100 LINKAGE SECTION.
012200*****************
012300 COPY LKINSXD.
012400 EJECT
012500********************************************
012600 PROCEDURE DIVISION USING WK-C-INSXD-RECORD.
012700********************************************
012800 MAIN-MODULE.
012900     MOVE    ZERO                TO    WK-N-INSXD-INSERTED-CNT.
013000     IF      WK-N-INSXD-ROW-COUNT = ZERO
013100             GOBACK.
013200
013300     PERFORM A000-PROCESS-CALLED-ROUTINE
013400        THRU A099-PROCESS-CALLED-ROUTINE-EX.
013500     PERFORM Z000-END-PROGRAM-ROUTINE
013600        THRU Z099-END-PROGRAM-ROUTINE-EX.
013700     GOBACK.
013800
013900 EJECT
014000*---------------------------------------------------------------*
014100 A000-PROCESS-CALLED-ROUTINE.
014200*---------------------------------------------------------------*
014300     ACCEPT  WS-DATE-YMD          FROM DATE.
014400     MOVE    ZERO                 TO WS-N-INSERTED-COUNT.
014500
014600     OPEN    I-O RGXSTOFL.
014700     IF      NOT WK-C-SUCCESSFUL
014800             DISPLAY "RGXINSXD - OPEN FILE ERROR - RGXSTOFL"
014900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015000             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
015100
015200     OPEN    OUTPUT RGXINSLG.
015300     IF      NOT WK-C-SUCCESSFUL
015400             DISPLAY "RGXINSXD - OPEN FILE ERROR - RGXINSLG"
015500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015600             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
015700
015800*          THE SURROGATE COUNTER STARTS ABOVE THE HIGHEST KEY
015900*          ALREADY ON THE FILE SO A RE-RUN CANNOT COLLIDE WITH
016000*          A ROW WRITTEN EARLIER THIS RUN (SEE RGX-101).
016100     PERFORM B900-FIND-HIGH-ID-KEY
016200        THRU B999-FIND-HIGH-ID-KEY-EX.
016300
016400     PERFORM B000-INSERT-ONE-CANDIDATE
016500        THRU B099-INSERT-ONE-CANDIDATE-EX
016600        VARYING WK-X-INSXD-IDX FROM 1 BY 1
016700        UNTIL WK-X-INSXD-IDX > WK-N-INSXD-ROW-COUNT.
016800
016900     MOVE    WS-N-INSERTED-COUNT  TO WK-N-INSXD-INSERTED-CNT.
017000
017100*---------------------------------------------------------------*
017200 A099-PROCESS-CALLED-ROUTINE-EX.
017300*---------------------------------------------------------------*
017400     EXIT.
017500
017600*---------------------------------------------------------------*
017700 B900-FIND-HIGH-ID-KEY.
017800*---------------------------------------------------------------*
017900     MOVE    ZERO                 TO WS-N-NEXT-ID-KEY.
018000     MOVE    HIGH-VALUES          TO RGXSTOFL-REC.
018100     START   RGXSTOFL KEY IS LESS THAN EXTERNALLY-DESCRIBED-KEY
018200        INVALID KEY
018300           GO TO B999-FIND-HIGH-ID-KEY-EX.
018400     READ    RGXSTOFL PREVIOUS RECORD
018500        AT END
018600           GO TO B999-FIND-HIGH-ID-KEY-EX.
018700     MOVE    RGXSTO-ID-KEY        TO WS-N-NEXT-ID-KEY.
018800
018900*---------------------------------------------------------------*
019000 B999-FIND-HIGH-ID-KEY-EX.
019100*---------------------------------------------------------------*
019200     EXIT.
019300
019400*---------------------------------------------------------------*
019500 B000-INSERT-ONE-CANDIDATE.
019600*---------------------------------------------------------------*
019700     MOVE    SPACES               TO WK-C-LOG-LINE.
019800     STRING  "RGXINSXD CANDIDATE RGD-ID "     DELIMITED BY SIZE
019900             WK-N-INSXD-RGD-ID (WK-X-INSXD-IDX) DELIMITED BY SIZE
020000             " XDB-KEY "                       DELIMITED BY SIZE
020100             WK-N-INSXD-XDB-KEY (WK-X-INSXD-IDX) DELIMITED BY SIZE
020200             " ACC-ID "                        DELIMITED BY SIZE
020300             WK-C-INSXD-ACC-ID (WK-X-INSXD-IDX) DELIMITED BY SIZE
020400             INTO WK-C-LOG-TEXT.
020500     WRITE   RGXINSLG-REC         FROM WK-C-LOG-LINE.
020600
020700     PERFORM C000-CHECK-DUPLICATE
020800        THRU C099-CHECK-DUPLICATE-EX.
020900
021000     IF      WS-C-IS-DUPLICATE
021100             GO TO B099-INSERT-ONE-CANDIDATE-EX.
021200
021300     ADD     1                    TO WS-N-NEXT-ID-KEY.
021400     MOVE    WS-N-NEXT-ID-KEY     TO RGXSTO-ID-KEY.
021500     MOVE    WK-N-INSXD-RGD-ID (WK-X-INSXD-IDX)
021600                                  TO RGXSTO-RGD-ID.
021700     MOVE    WK-N-INSXD-XDB-KEY (WK-X-INSXD-IDX)
021800                                  TO RGXSTO-XDB-KEY.
021900     MOVE    WK-C-INSXD-ACC-ID (WK-X-INSXD-IDX)
022000                                  TO RGXSTO-ACC-ID.
022100     MOVE    WK-C-INSXD-SRC-PIPELINE (WK-X-INSXD-IDX)
022200                                  TO RGXSTO-SRC-PIPELINE.
022300     MOVE    WK-N-INSXD-CREATION-DATE (WK-X-INSXD-IDX)
022400                                  TO RGXSTO-CREATION-DATE.
022500     MOVE    WK-N-INSXD-MODIFICATION-DATE (WK-X-INSXD-IDX)
022600                                  TO RGXSTO-MODIFICATION-DATE.
022700     SET     RGXSTO-ROW-ACTIVE    TO TRUE.
022800
022900     WRITE   RGXSTOFL-REC.
023000     IF      WK-C-SUCCESSFUL
023100             ADD 1                TO WS-N-INSERTED-COUNT
023200     ELSE
023300             DISPLAY "RGXINSXD - WRITE FILE ERROR - RGXSTOFL"
023400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023500     END-IF.
023600
023700*---------------------------------------------------------------*
023800 B099-INSERT-ONE-CANDIDATE-EX.
023900*---------------------------------------------------------------*
024000     EXIT.
024100
024200*---------------------------------------------------------------*
024300 C000-CHECK-DUPLICATE.
024400*---------------------------------------------------------------*
024500     MOVE    "N"                  TO WS-C-DUP-FOUND.
024600     MOVE    WK-N-INSXD-RGD-ID (WK-X-INSXD-IDX)
024700                                  TO RGXSTO-RGD-ID.
024800     MOVE    WK-N-INSXD-XDB-KEY (WK-X-INSXD-IDX)
024900                                  TO RGXSTO-XDB-KEY.
025000     MOVE    WK-C-INSXD-ACC-ID (WK-X-INSXD-IDX)
025100                                  TO RGXSTO-ACC-ID.
025200     MOVE    WK-C-INSXD-SRC-PIPELINE (WK-X-INSXD-IDX)
025300                                  TO RGXSTO-SRC-PIPELINE.
025400
025500     READ    RGXSTOFL KEY IS RGXSTO-IDENTITY-KEY-ALT
025600        INVALID KEY
025700           MOVE "N"               TO WS-C-DUP-FOUND
025800        NOT INVALID KEY
025900           MOVE "Y"               TO WS-C-DUP-FOUND
026000     END-READ.
026100
026200*---------------------------------------------------------------*
026300 C099-CHECK-DUPLICATE-EX.
026400*---------------------------------------------------------------*
026500     EXIT.
026600
026700*---------------------------------------------------------------*
026800*                   PROGRAM SUBROUTINE                         *
026900*---------------------------------------------------------------*
027000 Z000-END-PROGRAM-ROUTINE.
027100     CLOSE   RGXSTOFL.
027200     IF      NOT WK-C-SUCCESSFUL
027300             DISPLAY "RGXINSXD - CLOSE FILE ERROR - RGXSTOFL"
027400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
027500     CLOSE   RGXINSLG.
027600     IF      NOT WK-C-SUCCESSFUL
027700             DISPLAY "RGXINSXD - CLOSE FILE ERROR - RGXINSLG"
027800             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
027900
028000 Z099-END-PROGRAM-ROUTINE-EX.
028100     EXIT.
028200
028300******************************************************************
028400*************** END OF PROGRAM SOURCE - RGXINSXD ***************
028500******************************************************************
