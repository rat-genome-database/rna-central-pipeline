000100* LKRECON.CPYBK - LINKAGE RECORD FOR CALL "RGXRECON"
000200* CALLER (RGXREFDR) PASSES THE SPECIES KEY AND ITS TAXON ID;
000300* RGXRECON RETURNS THE THREE CONTROL TOTALS FOR THE PASS.
000400*---------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:
000600*---------------------------------------------------------------*
000700* PR3392  RTE       21/03/1987 - INITIAL VERSION.  GENERIC
000800*                    "SET-RECONCILE" SHELL LINKAGE - FIRST USER
000900*                    WAS THE VENDOR-CATALOG CROSS-REFERENCE LOAD.
001000*---------------------------------------------------------------*
001100* CR6608  H GEBHART 23/07/1993 - RECOMPILED UNDER THE SHOP'S
001200*                    NEW OS/400 LIBRARY STANDARDS; NO LAYOUT
001300*                    CHANGE.
001400*---------------------------------------------------------------*
001500* Y2K-020 H GEBHART 09/11/1998 - YEAR 2000 READINESS REVIEW. NO
001600*                    DATE FIELDS ARE CARRIED ON THIS LINKAGE
001700*                    RECORD.
001800*---------------------------------------------------------------*
001900* CR9150  P OYELARAN 11/06/2004 - RECOMPILED UNDER OS/400 V5R2;
002000*                    NO LAYOUT CHANGE.
002100*---------------------------------------------------------------*
002200* RGX0G1  WNMDEV    09/02/2026 - RGX-101
002300*                    - REWRITTEN UNDER PROJECT RGX-101 FOR THE
002400*                      REFSEQ/RGD FOUR-FIELD IDENTITY GROUP,
002500*                      RETIRING THE OLD VENDOR-CATALOG LAYOUT.
002600*---------------------------------------------------------------*
002700 01  WK-C-RECON-RECORD.
002800     05  WK-C-RECON-INPUT.
002900         10  WK-N-RECON-SPECIES-KEY    PIC 9(04).
003000         10  WK-N-RECON-TAXON-ID       PIC 9(09).
003100     05  WK-C-RECON-OUTPUT.
003200         10  WK-N-RECON-INSERTED-CNT   PIC 9(05) COMP.
003300         10  WK-N-RECON-DELETED-CNT    PIC 9(05) COMP.
003400         10  WK-N-RECON-MATCHED-CNT    PIC 9(05) COMP.
003500         10  WK-C-RECON-ERROR-CD       PIC X(07) VALUE SPACES.
003600     05  FILLER                    PIC X(10) VALUE SPACES.
