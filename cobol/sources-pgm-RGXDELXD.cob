000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RGXDELXD.
000500 AUTHOR.         J M SANDOVAL.
000600 INSTALLATION.   RGD - BIOINFORMATICS BATCH.
000700 DATE-WRITTEN.   03 OCTOBER 1990.
000800 DATE-COMPILED.
000900 SECURITY.       RGDLIB - PRODUCTION - RESTRICTED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO REMOVE STALE ROWS
001200*               FROM RGXSTOFL FOR ONE SPECIES.  THE CALLER
001300*               (RGXRECON) PASSES THE FULL TO-BE-DELETED
001400*               CANDIDATE TABLE.  WHEN THE CANDIDATE'S SURROGATE
001500*               KEY IS ALREADY KNOWN (THE NORMAL CASE - IT CAME
001600*               FROM THE EXISTING-ROW TABLE) THE ROW IS DELETED
001700*               DIRECTLY BY THAT KEY; OTHERWISE THE ALTERNATE
001800*               (IDENTITY) KEY IS USED TO LOOK IT UP FIRST.
001900*               EVERY CANDIDATE IS LOGGED TO RGXDELLG BEFORE THE
002000*               DELETE IS ATTEMPTED (SEE RGX-101).
002100*
002200*               IF THE CANDIDATE TABLE IS EMPTY NEITHER RGXSTOFL
002300*               NOR RGXDELLG IS OPENED AND NO LOG LINE IS WRITTEN
002400*               (SEE RGX-101).
002500*
002600*================================================================
002700* HISTORY OF MODIFICATION:
002800*================================================================
002900*PR4803  JMS    03/10/1990  - INITIAL VERSION.  GENERIC "DELETE
003000*                              CANDIDATE TABLE, LOG EVERY ROW,
003100*                              LOOKUP BY KNOWN KEY OR ELSE BY
003200*                              IDENTITY" DAO SHELL - FIRST USER
003300*                              WAS THE VENDOR-CATALOG LOAD.
003400*----------------------------------------------------------------*
003500*CR6606  H GEBHART 23/07/1993 - RECOMPILED UNDER THE SHOP'S NEW
003600*                              OS/400 LIBRARY STANDARDS; NO LOGIC
003700*                              CHANGE.
003800*----------------------------------------------------------------*
003900*Y2K-018 H GEBHART 09/11/1998 - YEAR 2000 READINESS REVIEW.  NO
004000*                              DATE FIELDS TESTED BY THIS ROUTINE.
004100*                              ENTRY LOGGED PER SHOP Y2K SIGN-OFF
004200*                              STANDARD.
004300*----------------------------------------------------------------*
004400*CR9148  P OYELARAN 11/06/2004 - ALTERNATE-KEY FALLBACK LOOKUP
004500*                              ADDED WHEN RGXSTOFL WAS MOVED TO A
004600*                              DDS FILE WITH A UNIQUE ALTERNATE
004700*                              INDEX.
004800*----------------------------------------------------------------*
004900*RGX0J1  WNMDEV 10/02/2026 - RGX-101
005000*                                 - REWRITTEN UNDER PROJECT RGX-101
005100*                                   FOR THE REFSEQ/RGD XDB-ID-RECORD
005200*                                   LAYOUT, RETIRING THE OLD
005300*                                   VENDOR-CATALOG COLUMN LIST.
005400*---------------------------------------------------------------*
005500 EJECT
005600**********************
005700 ENVIRONMENT DIVISION.
005800**********************
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER.  IBM-AS400.
006100 OBJECT-COMPUTER.  IBM-AS400.
006200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006300                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT RGXSTOFL ASSIGN TO DATABASE-RGXSTOFL
006800            ORGANIZATION      IS INDEXED
006900            ACCESS MODE       IS DYNAMIC
007000            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
007100            ALTERNATE RECORD KEY IS RGXSTO-IDENTITY-KEY-ALT
007200            FILE STATUS       IS WK-C-FILE-STATUS.
007300     SELECT RGXDELLG ASSIGN TO DATABASE-RGXDELLG
007400            ORGANIZATION      IS LINE SEQUENTIAL
007500            FILE STATUS       IS WK-C-FILE-STATUS.
007600
007700***************
007800 DATA DIVISION.
007900***************
008000 FILE SECTION.
008100**************
008200 FD  RGXSTOFL
008300     LABEL RECORDS ARE OMITTED
008400     DATA RECORD IS RGXSTOFL-REC.
008500 01  RGXSTOFL-REC.
008600     COPY DDS-ALL-FORMATS OF RGXSTOFL.
008700 01  RGXSTOFL-REC-1.
008800     COPY RGXDBREC.
008900
009000 FD  RGXDELLG
009100     LABEL RECORDS ARE OMITTED
009200     DATA RECORD IS RGXDELLG-REC.
009300 01  RGXDELLG-REC                PIC X(132).
009400
009500*************************
009600 WORKING-STORAGE SECTION.
009700*************************
009800 77  WS-N-DELETED-COUNT          PIC 9(05) COMP.
009900 01  FILLER                  PIC X(24)  VALUE
010000     "** PROGRAM RGXDELXD **".
010100
010200* ------------------ PROGRAM WORKING STORAGE -------------------*
010300 01  WK-C-COMMON.
010400     COPY RGXCMWS.
010500
010600 01  WS-C-FLAG.
010700     05  WS-C-ROW-FOUND           PIC X(01) VALUE "N".
010800         88  WS-C-IS-FOUND                VALUE "Y".
010900         88  WS-C-IS-NOT-FOUND            VALUE "N".
011000
011100 01  WK-C-LOG-LINE.
011200     05  WK-C-LOG-TEXT            PIC X(120).
011300     05  FILLER                   PIC X(12).
011400
011500 EJECT
011600 LINKAGE SECTION.
011700*****************
011800 COPY LKDELXD.
011900 EJECT
012000********************************************
012100 PROCEDURE DIVISION USING WK-C-DELXD-RECORD.
012200********************************************
012300 MAIN-MODULE.
012400     MOVE    ZERO                TO    WK-N-DELXD-DELETED-CNT.
012500     IF      WK-N-DELXD-ROW-COUNT = ZERO
012600             GOBACK.
012700
012800     PERFORM A000-PROCESS-CALLED-ROUTINE
012900        THRU A099-PROCESS-CALLED-ROUTINE-EX.
013000     PERFORM Z000-END-PROGRAM-ROUTINE
013100        THRU Z099-END-PROGRAM-ROUTINE-EX.
013200     GOBACK.
013300
013400 EJECT
013500*---------------------------------------------------------------*
013600 A000-PROCESS-CALLED-ROUTINE.
013700*---------------------------------------------------------------*
013800     MOVE    ZERO                 TO WS-N-DELETED-COUNT.
013900
014000     OPEN    I-O RGXSTOFL.
014100     IF      NOT WK-C-SUCCESSFUL
014200             DISPLAY "RGXDELXD - OPEN FILE ERROR - RGXSTOFL"
014300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014400             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
014500
014600     OPEN    OUTPUT RGXDELLG.
014700     IF      NOT WK-C-SUCCESSFUL
014800             DISPLAY "RGXDELXD - OPEN FILE ERROR - RGXDELLG"
014900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015000             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
015100
015200     PERFORM B000-DELETE-ONE-CANDIDATE
015300        THRU B099-DELETE-ONE-CANDIDATE-EX
015400        VARYING WK-X-DELXD-IDX FROM 1 BY 1
015500        UNTIL WK-X-DELXD-IDX > WK-N-DELXD-ROW-COUNT.
015600
015700     MOVE    WS-N-DELETED-COUNT   TO WK-N-DELXD-DELETED-CNT.
015800
015900*---------------------------------------------------------------*
016000 A099-PROCESS-CALLED-ROUTINE-EX.
016100*---------------------------------------------------------------*
016200     EXIT.
016300
016400*---------------------------------------------------------------*
016500 B000-DELETE-ONE-CANDIDATE.
016600*---------------------------------------------------------------*
016700     MOVE    SPACES               TO WK-C-LOG-LINE.
016800     STRING  "RGXDELXD CANDIDATE RGD-ID "     DELIMITED BY SIZE
016900             WK-N-DELXD-RGD-ID (WK-X-DELXD-IDX) DELIMITED BY SIZE
017000             " XDB-KEY "                       DELIMITED BY SIZE
017100             WK-N-DELXD-XDB-KEY (WK-X-DELXD-IDX) DELIMITED BY SIZE
017200             " ACC-ID "                        DELIMITED BY SIZE
017300             WK-C-DELXD-ACC-ID (WK-X-DELXD-IDX) DELIMITED BY SIZE
017400             INTO WK-C-LOG-TEXT.
017500     WRITE   RGXDELLG-REC         FROM WK-C-LOG-LINE.
017600
017700     MOVE    "N"                  TO WS-C-ROW-FOUND.
017800     IF      WK-N-DELXD-XDB-ID-KEY (WK-X-DELXD-IDX) NOT = ZERO
017900             MOVE WK-N-DELXD-XDB-ID-KEY (WK-X-DELXD-IDX)
018000                                  TO RGXSTO-ID-KEY
018100             READ RGXSTOFL KEY IS EXTERNALLY-DESCRIBED-KEY
018200                INVALID KEY
018300                   MOVE "N"       TO WS-C-ROW-FOUND
018400                NOT INVALID KEY
018500                   MOVE "Y"       TO WS-C-ROW-FOUND
018600             END-READ
018700     ELSE
018800             MOVE WK-N-DELXD-RGD-ID (WK-X-DELXD-IDX)
018900                                  TO RGXSTO-RGD-ID
019000             MOVE WK-N-DELXD-XDB-KEY (WK-X-DELXD-IDX)
019100                                  TO RGXSTO-XDB-KEY
019200             MOVE WK-C-DELXD-ACC-ID (WK-X-DELXD-IDX)
019300                                  TO RGXSTO-ACC-ID
019400             MOVE WK-C-DELXD-SRC-PIPELINE (WK-X-DELXD-IDX)
019500                                  TO RGXSTO-SRC-PIPELINE
019600             READ RGXSTOFL KEY IS RGXSTO-IDENTITY-KEY-ALT
019700                INVALID KEY
019800                   MOVE "N"       TO WS-C-ROW-FOUND
019900                NOT INVALID KEY
020000                   MOVE "Y"       TO WS-C-ROW-FOUND
020100             END-READ
020200     END-IF.
020300
020400     IF      WS-C-IS-NOT-FOUND
020500             GO TO B099-DELETE-ONE-CANDIDATE-EX.
020600
020700     DELETE  RGXSTOFL RECORD.
020800     IF      WK-C-SUCCESSFUL
020900             ADD 1                TO WS-N-DELETED-COUNT
021000     ELSE
021100             DISPLAY "RGXDELXD - DELETE FILE ERROR - RGXSTOFL"
021200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021300     END-IF.
021400
021500*---------------------------------------------------------------*
021600 B099-DELETE-ONE-CANDIDATE-EX.
021700*---------------------------------------------------------------*
021800     EXIT.
021900
022000*---------------------------------------------------------------*
022100*                   PROGRAM SUBROUTINE                         *
022200*---------------------------------------------------------------*
022300 Z000-END-PROGRAM-ROUTINE.
022400     CLOSE   RGXSTOFL.
022500     IF      NOT WK-C-SUCCESSFUL
022600             DISPLAY "RGXDELXD - CLOSE FILE ERROR - RGXSTOFL"
022700             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
022800     CLOSE   RGXDELLG.
022900     IF      NOT WK-C-SUCCESSFUL
023000             DISPLAY "RGXDELXD - CLOSE FILE ERROR - RGXDELLG"
023100             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
023200
023300 Z099-END-PROGRAM-ROUTINE-EX.
023400     EXIT.
023500
023600******************************************************************
023700*************** END OF PROGRAM SOURCE - RGXDELXD ***************
023800******************************************************************
