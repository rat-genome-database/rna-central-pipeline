000100* LKINSXD.CPYBK - LINKAGE RECORD FOR CALL "RGXINSXD"
000200* CALLER (RGXRECON) PASSES THE TO-BE-INSERTED CANDIDATE TABLE;
000300* RGXINSXD RETURNS HOW MANY ROWS IT ACTUALLY INSERTED (DUPLICATE
000400* CANDIDATES ARE SKIPPED, NOT COUNTED).
000500*---------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*---------------------------------------------------------------*
000800* PR4802  JMS       03/10/1990 - INITIAL VERSION.  GENERIC
000900*                    "INSERT-CANDIDATE, SKIP DUPLICATES" DAO
001000*                    SHELL LINKAGE - FIRST USER WAS THE VENDOR-
001100*                    CATALOG LOAD.
001200*---------------------------------------------------------------*
001300* CR6605  H GEBHART 23/07/1993 - RECOMPILED UNDER THE SHOP'S
001400*                    NEW OS/400 LIBRARY STANDARDS; NO LAYOUT
001500*                    CHANGE.
001600*---------------------------------------------------------------*
001700* Y2K-017 H GEBHART 09/11/1998 - YEAR 2000 READINESS REVIEW.
001800*                    CREATION-DATE/MODIFICATION-DATE WIDENED TO
001900*                    CCYYMMDD; PRIOR YYMMDD FORMAT RETIRED.
002000*---------------------------------------------------------------*
002100* CR9147  P OYELARAN 11/06/2004 - ADDED THE ALTERNATE-KEY
002200*                    DUPLICATE CHECK WHEN RGXSTOFL WAS MOVED TO
002300*                    A DDS FILE WITH A UNIQUE ALTERNATE INDEX.
002400*---------------------------------------------------------------*
002500* RGX0I1  WNMDEV    09/02/2026 - RGX-101
002600*                    - REWRITTEN UNDER PROJECT RGX-101 FOR THE
002700*                      REFSEQ/RGD XDB-ID-RECORD LAYOUT, RETIRING
002800*                      THE OLD VENDOR-CATALOG COLUMN LIST.
002900*---------------------------------------------------------------*
003000 01  WK-C-INSXD-RECORD.
003100     05  WK-C-INSXD-INPUT.
003200         10  WK-N-INSXD-ROW-COUNT      PIC 9(05) COMP.
003300         10  WK-C-INSXD-ROW-TABLE OCCURS 20000 TIMES
003400                 INDEXED BY WK-X-INSXD-IDX.
003500             15  WK-N-INSXD-XDB-ID-KEY      PIC 9(09).
003600             15  WK-N-INSXD-RGD-ID          PIC 9(09).
003700             15  WK-N-INSXD-XDB-KEY         PIC 9(04).
003800             15  WK-C-INSXD-ACC-ID          PIC X(40).
003900             15  WK-C-INSXD-SRC-PIPELINE    PIC X(20).
004000             15  WK-N-INSXD-CREATION-DATE   PIC 9(08).
004100             15  WK-N-INSXD-MODIFICATION-DATE PIC 9(08).
004200     05  WK-C-INSXD-OUTPUT.
004300         10  WK-N-INSXD-INSERTED-CNT   PIC 9(05) COMP.
004400         10  FILLER                    PIC X(10) VALUE SPACES.
